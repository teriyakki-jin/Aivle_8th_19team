      ******************************************************************
      *    DETECTED DEFECT TABLE             DCLGEN DDEFDET           *
      *    CHILD TABLE OF PAINT_ANALYSIS -- MANY DEFECTS MAY BE        *
      *    DETECTED PER INSPECTION RESULT, KEY IS NON-UNIQUE.          *
      ******************************************************************
           EXEC SQL DECLARE DETECTED_DEFECT TABLE
           ( RESULT_ID             CHAR(36)        NOT NULL,
             DEFECT_CLASS          CHAR(30)        NOT NULL,
             CONFIDENCE            DECIMAL(5,4)    NOT NULL,
             SEVERITY_LEVEL        CHAR(10)        NOT NULL,
             DETECTED_AT           CHAR(14)        NOT NULL
           ) END-EXEC.
       01  DETECTED-DEFECT-RECORD.
           10 DEFDET-RESULT-ID          PIC X(36).
           10 DEFDET-DEFECT-CLASS       PIC X(30).
           10 DEFDET-CONFIDENCE         PIC S9V9(4) USAGE COMP-3.
           10 DEFDET-SEVERITY-LEVEL     PIC X(10).
           10 DEFDET-DETECTED-AT        PIC X(14).
           10 FILLER                    PIC X(10).
