      ******************************************************************
      *    EQUIPMENT TABLE                            DCLGEN DEQUIPMT *
      ******************************************************************
           EXEC SQL DECLARE EQUIPMENT TABLE
           ( ID                    INTEGER         NOT NULL,
             EQUIPMENT_NAME        CHAR(40)        NOT NULL,
             EQUIPMENT_STATUS      CHAR(10)        NOT NULL,
             PROCESS_TYPE_ID       INTEGER         NOT NULL
           ) END-EXEC.
       01  EQUIPMENT-RECORD.
           10 EQUIP-ID                  PIC S9(9)   USAGE COMP.
           10 EQUIP-NAME                PIC X(40).
           10 EQUIP-STATUS              PIC X(10).
               88  EQUIP-NORMAL                    VALUE 'NORMAL'.
               88  EQUIP-WARNING                   VALUE 'WARNING'.
               88  EQUIP-STOP                      VALUE 'STOP'.
           10 EQUIP-PROCESS-TYPE-ID     PIC S9(9)   USAGE COMP.
           10 FILLER                    PIC X(10).
