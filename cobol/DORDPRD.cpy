      ******************************************************************
      *    ORDER PRODUCTION TABLE                     DCLGEN DORDPRD  *
      ******************************************************************
           EXEC SQL DECLARE ORDER_PRODUCTION TABLE
           ( ID                    INTEGER         NOT NULL,
             ALLOCATED_QTY         INTEGER         NOT NULL,
             ORDER_ID              INTEGER         NOT NULL,
             PRODUCTION_ID         INTEGER         NOT NULL
           ) END-EXEC.
       01  ORDER-PRODUCTION-RECORD.
           10 ORDPRD-ID                 PIC S9(9)   USAGE COMP.
           10 ORDPRD-ALLOCATED-QTY      PIC S9(7)   USAGE COMP.
           10 ORDPRD-ORDER-ID           PIC S9(9)   USAGE COMP.
           10 ORDPRD-PRODUCTION-ID      PIC S9(9)   USAGE COMP.
           10 FILLER                    PIC X(08).
