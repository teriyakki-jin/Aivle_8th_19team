      ******************************************************************
      *    PAINT ANALYSIS TABLE                       DCLGEN DPNTANL  *
      *    ONE ROW PER VISION-SYSTEM INSPECTION RESULT; THE INFERENCE  *
      *    ENGINE ITSELF RUNS OFF-PLATFORM -- THIS IS ITS RESULT SET.  *
      ******************************************************************
           EXEC SQL DECLARE PAINT_ANALYSIS TABLE
           ( RESULT_ID             CHAR(36)        NOT NULL,
             IMAGE_FILENAME        CHAR(100)       NOT NULL,
             STATUS                CHAR(7)         NOT NULL,
             PRIMARY_DEFECT_TYPE   CHAR(30),
             CONFIDENCE            DECIMAL(5,4)    NOT NULL,
             ANALYZED_AT           CHAR(14)        NOT NULL,
             INFERENCE_TIME_MS     INTEGER         NOT NULL
           ) END-EXEC.
       01  PAINT-ANALYSIS-RECORD.
           10 PNTANL-RESULT-ID          PIC X(36).
           10 PNTANL-IMAGE-FILENAME     PIC X(100).
           10 PNTANL-STATUS             PIC X(07).
               88  PNTANL-PASS                     VALUE 'PASS'.
               88  PNTANL-FAIL                     VALUE 'FAIL'.
               88  PNTANL-WARNING                  VALUE 'WARNING'.
           10 PNTANL-PRIMARY-DEFECT-TYPE PIC X(30).
           10 PNTANL-CONFIDENCE         PIC S9V9(4) USAGE COMP-3.
           10 PNTANL-ANALYZED-AT        PIC X(14).
           10 PNTANL-INFERENCE-TIME-MS  PIC S9(7)   USAGE COMP.
           10 FILLER                    PIC X(10).
