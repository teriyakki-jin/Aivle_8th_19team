      ******************************************************************
      *    PROCESS TYPE TABLE                         DCLGEN DPROCTYP *
      ******************************************************************
           EXEC SQL DECLARE PROCESS_TYPE TABLE
           ( ID                    INTEGER         NOT NULL,
             PROCESS_NAME          CHAR(40)        NOT NULL,
             PROCESS_ORDER         SMALLINT        NOT NULL,
             IS_ACTIVE             CHAR(1)         NOT NULL
           ) END-EXEC.
       01  PROCESS-TYPE-RECORD.
           10 PROCTYP-ID                PIC S9(9)   USAGE COMP.
           10 PROCTYP-PROCESS-NAME      PIC X(40).
           10 PROCTYP-PROCESS-ORDER     PIC S9(4)   USAGE COMP.
           10 PROCTYP-IS-ACTIVE         PIC X(01).
               88  PROCTYP-ACTIVE                  VALUE 'Y'.
               88  PROCTYP-INACTIVE                 VALUE 'N'.
           10 FILLER                    PIC X(10).
