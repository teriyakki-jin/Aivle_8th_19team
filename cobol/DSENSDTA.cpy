      ******************************************************************
      *    SENSOR DATA TABLE                DCLGEN DSENSDTA           *
      *    APPEND-ONLY MEASUREMENT LOG -- NO UPDATE/DELETE PATH        *
      ******************************************************************
           EXEC SQL DECLARE SENSOR_DATA TABLE
           ( ID                    INTEGER         NOT NULL,
             SENSOR_VALUE          DECIMAL(10,4)   NOT NULL,
             MEASURED_AT           CHAR(14)        NOT NULL,
             SENSOR_ID             INTEGER         NOT NULL
           ) END-EXEC.
       01  SENSOR-DATA-RECORD.
           10 SENSDTA-ID                PIC S9(9)   USAGE COMP.
           10 SENSDTA-VALUE             PIC S9(6)V9(4) USAGE COMP-3.
           10 SENSDTA-MEASURED-AT       PIC X(14).
           10 SENSDTA-SENSOR-ID         PIC S9(9)   USAGE COMP.
           10 FILLER                    PIC X(10).
