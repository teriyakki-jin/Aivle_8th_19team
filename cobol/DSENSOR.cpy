      ******************************************************************
      *    SENSOR TABLE                     DCLGEN DSENSOR (FK EQUIP) *
      ******************************************************************
           EXEC SQL DECLARE SENSOR TABLE
           ( ID                    INTEGER         NOT NULL,
             SENSOR_TYPE           CHAR(30)        NOT NULL,
             SENSOR_UNIT           CHAR(10)        NOT NULL,
             EQUIPMENT_ID          INTEGER         NOT NULL
           ) END-EXEC.
       01  SENSOR-RECORD.
           10 SENSOR-ID                 PIC S9(9)   USAGE COMP.
           10 SENSOR-TYPE               PIC X(30).
           10 SENSOR-UNIT               PIC X(10).
           10 SENSOR-EQUIPMENT-ID       PIC S9(9)   USAGE COMP.
           10 FILLER                    PIC X(10).
