000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGB04.
000300 AUTHOR. D L FENNIMORE.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 02/18/1995.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGB04                                           *
001400*                                                               *
001500* FUNCTION:   PROGRAM MFGB04 IS A BATCH PROGRAM THAT WILL       *
001600*             SUMMARIZE THE PAINT BOOTH VISION-SYSTEM           *
001700*             INSPECTION RESULTS RECORDED SINCE LOCAL MIDNIGHT  *
001800*             AND PRINT THE DAILY PAINT INSPECTION STATISTICS   *
001900*             REPORT (RULE 13).                                 *
002000*                                                               *
002100* FILES   :   PAINT ANALYSIS TABLE  -  DB2           (READ)     *
002200*             DETECTED DEFECT TABLE -  DB2           (READ)     *
002300*             REPORT                -  PRINT         (OUTPUT)   *
002400*                                                               *
002500******************************************************************
002600*             PROGRAM CHANGE LOG                                *
002700*             -------------------                               *
002800*                                                               *
002900*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003000*  --------   --------------------  --------------------------  *
003100*  02/18/95   D L FENNIMORE         INITIAL VERSION              *
003200*  11/18/98   P A VANCE             Y2K REMEDIATION - NO 2-DIGIT CC0400
003300*                                   YEAR FIELDS IN THIS MODULE   CC0400
003400*  08/03/00   P A VANCE             REQ 4188 - GUARD AGAINST     CC4188
003500*                                   DIVIDE BY ZERO WHEN NO       CC4188
003600*                                   INSPECTIONS WERE RECORDED    CC4188
003700*                                   OVERNIGHT (LINE DOWN)        CC4188
003800*  09/30/04   T N OSEI              REQ 5901 - RATES ROUNDED TO  CC5901
003900*                                   MATCH WHAT PLANT QUALITY     CC5901
004000*                                   ASKED FOR IN THE SPEC SHEET  CC5901
004050*  02/14/06   R M ABEYTA            REQ 6203 - PADDED THE       CC6203
004060*                                   PRINT LINE, SWITCH AND       CC6203
004070*                                   ACCUMULATOR AREAS FOR        CC6203
004080*                                   FUTURE EXPANSION             CC6203
004090*  04/02/06   R M ABEYTA            REQ 6244 - DEFECT RATE WAS  CC6244
004092*                                   COMPUTED OFF THE DEFECT-ROW CC6244
004094*                                   COUNT INSTEAD OF THE FAILED CC6244
004096*                                   INSPECTION COUNT.  NOW      CC6244
004098*                                   DIVIDES FAILED-INSPECTIONS  CC6244
004099*                                   BY TOTAL-INSPECTIONS LIKE   CC6244
004100*                                   PASS-RATE DOES               CC6244
004110*                                                               *
004200******************************************************************
004300     EJECT
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3090.
004700 OBJECT-COMPUTER. IBM-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT INVRPT-OUT           ASSIGN TO PNTRPTO.
005400     EJECT
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  INVRPT-OUT
005900     LABEL RECORDS ARE STANDARD
006000     RECORDING MODE IS F
006100     RECORD CONTAINS 133 CHARACTERS.
006200
006300 01  INVRPT-OUT-REC.
006310     05  INVRPT-OUT-DATA         PIC X(125).
006320     05  FILLER                  PIC X(008).
006400     EJECT
006500 WORKING-STORAGE SECTION.
006600
006700******************************************************************
006800*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ACCUMULATORS)   *
006900******************************************************************
007000 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
007100 77  WS-LINE-CNT                 PIC S99   COMP VALUE ZEROES.
007200
007300******************************************************************
007400*    SWITCHES                                                   *
007500******************************************************************
007600 01  WS-SWITCHES.
007700     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
007800         88  ERROR-FOUND                   VALUE 'Y'.
007850     05  FILLER                  PIC X(03) VALUE SPACES.
007900     EJECT
008000******************************************************************
008100*    MISCELLANEOUS WORK FIELDS                                  *
008200******************************************************************
008300 01  WS-MISCELLANEOUS-FIELDS.
008400     05  WS-DATE.
008500         10  WS-DATE-YEAR        PIC X(4)  VALUE SPACES.
008600         10  WS-DATE-MONTH       PIC XX    VALUE SPACES.
008700         10  WS-DATE-DAY         PIC XX    VALUE SPACES.
008750     05  WS-DATE-NUMERIC REDEFINES
008760                                WS-DATE
008770                                PIC 9(08).
008800     05  WS-MIDNIGHT-STAMP       PIC X(14) VALUE SPACES.
008900     05  WS-MIDNIGHT-STAMP-R REDEFINES
009000                                WS-MIDNIGHT-STAMP.
009100         10  WS-MS-CCYYMMDD      PIC X(08).
009200         10  WS-MS-HHMMSS        PIC X(06).
009300     05  WS-DEFECT-COUNT-COMP    PIC S9(7) COMP-3 VALUE +0.
009400     05  WS-DEFECT-COUNT-COMP-R REDEFINES
009500                                WS-DEFECT-COUNT-COMP.
009600         10  FILLER              PIC X(04).
010100     05  FILLER                  PIC X(08) VALUE SPACES.
010200     EJECT
010300******************************************************************
010400*    DAILY PAINT INSPECTION STATISTICS REPORT                  *
010500******************************************************************
010600 01  WS-RPT-TITLE.
010700     05  FILLER             PIC X     VALUE '1'.
010800     05  FILLER             PIC X(20) VALUE SPACES.
010900     05  FILLER             PIC X(38) VALUE
011000         'DAILY PAINT INSPECTION STATISTICS FOR'.
011100     05  FILLER             PIC X     VALUE SPACES.
011200     05  WS-RT-MONTH        PIC XX.
011300     05  FILLER             PIC X VALUE '/'.
011400     05  WS-RT-DAY          PIC XX.
011500     05  FILLER             PIC X VALUE '/'.
011600     05  WS-RT-YEAR         PIC X(4).
011700     05  FILLER             PIC X(63).
011800
011900 01  WS-RPT-HEADING.
012000     05  FILLER             PIC X     VALUE '-'.
012100     05  FILLER             PIC X(5)  VALUE SPACES.
012200     05  FILLER             PIC X(14) VALUE
012300         'TOTAL INSPECTS'.
012400     05  FILLER             PIC X(5)  VALUE SPACES.
012500     05  FILLER             PIC X(6)  VALUE 'PASSED'.
012600     05  FILLER             PIC X(5)  VALUE SPACES.
012700     05  FILLER             PIC X(6)  VALUE 'FAILED'.
012800     05  FILLER             PIC X(5)  VALUE SPACES.
012900     05  FILLER             PIC X(8)  VALUE 'WARNINGS'.
013000     05  FILLER             PIC X(5)  VALUE SPACES.
013100     05  FILLER             PIC X(7)  VALUE 'DEFECTS'.
013200     05  FILLER             PIC X(5)  VALUE SPACES.
013300     05  FILLER             PIC X(11) VALUE 'DEFECT RATE'.
013400     05  FILLER             PIC X(5)  VALUE SPACES.
013500     05  FILLER             PIC X(9)  VALUE 'PASS RATE'.
013600     05  FILLER             PIC X(5)  VALUE SPACES.
013700     05  FILLER             PIC X(12) VALUE 'AVG CONFID.'.
013800     05  FILLER             PIC X(6)  VALUE SPACES.
013900
014000 01  WS-RPT-DETAIL.
014100     05  WS-RD-CC           PIC X     VALUE ' '.
014200     05  FILLER             PIC X(4).
014300     05  WS-RD-TOTAL        PIC ZZZ,ZZ9.
014400     05  FILLER             PIC X(6).
014500     05  WS-RD-PASSED       PIC ZZZ,ZZ9.
014600     05  FILLER             PIC X(4).
014700     05  WS-RD-FAILED       PIC ZZZ,ZZ9.
014800     05  FILLER             PIC X(6).
014900     05  WS-RD-WARNINGS     PIC ZZZ,ZZ9.
015000     05  FILLER             PIC X(6).
015100     05  WS-RD-DEFECTS      PIC ZZZ,ZZ9.
015200     05  FILLER             PIC X(7).
015300     05  WS-RD-DEFECT-RATE  PIC ZZ9.99.
015400     05  FILLER             PIC X(4).
015500     05  WS-RD-PASS-RATE    PIC ZZ9.99.
015600     05  FILLER             PIC X(6).
015700     05  WS-RD-AVG-CONFID   PIC 9.9999.
015800     05  FILLER             PIC X(12).
015900     EJECT
016000******************************************************************
016100*    PAINT INSPECTION STATISTICS ACCUMULATORS                   *
016200*    (RULE 13 - THESE MAP DIRECTLY TO THE REPORT LAYOUT)         *
016300******************************************************************
016400 01  WS-PAINT-STATISTICS.
016600     05  WS-TOTAL-INSPECTIONS    PIC 9(07) VALUE ZEROES.
016700     05  WS-PASSED-INSPECTIONS   PIC 9(07) VALUE ZEROES.
016800     05  WS-FAILED-INSPECTIONS   PIC 9(07) VALUE ZEROES.
016900     05  WS-WARNING-INSPECTIONS  PIC 9(07) VALUE ZEROES.
017000     05  WS-DEFECT-COUNT         PIC 9(07) VALUE ZEROES.
017100     05  WS-DEFECT-RATE-PCT      PIC S9(3)V9(2) COMP-3 VALUE ZEROES.
017200     05  WS-PASS-RATE-PCT        PIC S9(3)V9(2) COMP-3 VALUE ZEROES.
017300     05  WS-AVG-CONFIDENCE       PIC S9V9(4) COMP-3 VALUE ZEROES.
017350     05  FILLER                  PIC X(06) VALUE SPACES.
017400     EJECT
017500******************************************************************
017600*    DB2  DEFINITIONS                                           *
017700******************************************************************
017800     EXEC SQL
017900        INCLUDE SQLCA
018000     END-EXEC.
018100     EJECT
018200     EXEC SQL
018300        INCLUDE DPNTANL
018400     END-EXEC.
018500     EJECT
018600     EXEC SQL
018700        INCLUDE DDEFDET
018800     END-EXEC.
018900     EJECT
019000     COPY MFGERRWS.
019100     EJECT
019200******************************************************************
019300*    P R O C E D U R E    D I V I S I O N                       *
019400******************************************************************
019500 PROCEDURE DIVISION.
019600
019700******************************************************************
019800*                                                               *
019900*    PARAGRAPH:  P00000-MAINLINE                                *
020000*                                                               *
020100*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, PROCESS.            *
020200*                                                               *
020300*    CALLED BY:  NONE                                           *
020400*                                                               *
020500******************************************************************
020600
020700 P00000-MAINLINE.
020800
020900     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-DATE.
021000     MOVE WS-DATE-MONTH          TO WS-RT-MONTH.
021100     MOVE WS-DATE-DAY            TO WS-RT-DAY.
021200     MOVE WS-DATE-YEAR           TO WS-RT-YEAR.
021300
021400     MOVE WS-DATE-NUMERIC        TO WS-MS-CCYYMMDD.
021700     MOVE '000000'               TO WS-MS-HHMMSS.
022000
022100     OPEN OUTPUT INVRPT-OUT.
022200
022300     MOVE ZEROES                 TO WS-LINE-CNT.
022400     MOVE '-'                    TO WS-RD-CC.
022500
022600     WRITE INVRPT-OUT-REC        FROM WS-RPT-TITLE.
022700     WRITE INVRPT-OUT-REC        FROM WS-RPT-HEADING.
022800
022900     PERFORM P10000-ACCUMULATE-STATS
023000         THRU P10000-ACCUMULATE-STATS-EXIT.
023100
023200     PERFORM P20000-COMPUTE-RATES
023300         THRU P20000-COMPUTE-RATES-EXIT.
023400
023500     PERFORM P30000-WRITE-DETAIL-LINE
023600         THRU P30000-WRITE-DETAIL-LINE-EXIT.
023700
023800     CLOSE INVRPT-OUT.
023900
024000     GOBACK.
024100
024200 P00000-MAINLINE-EXIT.
024300     EXIT.
024400     EJECT
024500******************************************************************
024600*                                                               *
024700*    PARAGRAPH:  P10000-ACCUMULATE-STATS                        *
024800*                                                               *
024900*    FUNCTION :  RULE 13 - COUNTS PASS/FAIL/WARNING INSPECTIONS *
025000*                AND DETECTED DEFECTS RECORDED SINCE LOCAL      *
025100*                MIDNIGHT, AND AVERAGES THE CONFIDENCE SCORE    *
025200*                OVER THE SAME WINDOW.                          *
025300*                                                               *
025400*    CALLED BY:  P00000-MAINLINE                                *
025500*                                                               *
025600******************************************************************
025700
025800 P10000-ACCUMULATE-STATS.
025900
026000     EXEC SQL SELECT  COUNT(*)
026100              INTO    :WS-TOTAL-INSPECTIONS
026200              FROM    PAINT_ANALYSIS
026300             WHERE    ANALYZED_AT  >= :WS-MIDNIGHT-STAMP
026400     END-EXEC.
026500
026600     EXEC SQL SELECT  COUNT(*)
026700              INTO    :WS-PASSED-INSPECTIONS
026800              FROM    PAINT_ANALYSIS
026900             WHERE    ANALYZED_AT  >= :WS-MIDNIGHT-STAMP
027000               AND    STATUS       = 'PASS'
027100     END-EXEC.
027200
027300     EXEC SQL SELECT  COUNT(*)
027400              INTO    :WS-FAILED-INSPECTIONS
027500              FROM    PAINT_ANALYSIS
027600             WHERE    ANALYZED_AT  >= :WS-MIDNIGHT-STAMP
027700               AND    STATUS       = 'FAIL'
027800     END-EXEC.
027900
028000     EXEC SQL SELECT  COUNT(*)
028100              INTO    :WS-WARNING-INSPECTIONS
028200              FROM    PAINT_ANALYSIS
028300             WHERE    ANALYZED_AT  >= :WS-MIDNIGHT-STAMP
028400               AND    STATUS       = 'WARNING'
028500     END-EXEC.
028600
028700     EXEC SQL SELECT  COUNT(*)
028800              INTO    :WS-DEFECT-COUNT
028900              FROM    DETECTED_DEFECT
029000             WHERE    DETECTED_AT  >= :WS-MIDNIGHT-STAMP
029100     END-EXEC.
029150     MOVE WS-DEFECT-COUNT         TO WS-DEFECT-COUNT-COMP.
029200
029300     IF WS-TOTAL-INSPECTIONS      > ZEROES
029400         EXEC SQL SELECT  AVG(CONFIDENCE)
029500                  INTO    :WS-AVG-CONFIDENCE
029600                  FROM    PAINT_ANALYSIS
029700                 WHERE    ANALYZED_AT >= :WS-MIDNIGHT-STAMP
029800         END-EXEC
029900     ELSE
030000         MOVE ZEROES              TO WS-AVG-CONFIDENCE.
030100
030200 P10000-ACCUMULATE-STATS-EXIT.
030300     EXIT.
030400     EJECT
030500******************************************************************
030600*                                                               *
030700*    PARAGRAPH:  P20000-COMPUTE-RATES                           *
030800*                                                               *
030900*    FUNCTION :  RULE 13 - COMPUTES THE DEFECT RATE AND PASS    *
031000*                RATE AS PERCENTAGES OF TOTAL INSPECTIONS,      *
031100*                ROUNDED, GUARDING AGAINST DIVIDE BY ZERO WHEN  *
031200*                THE LINE RECORDED NO INSPECTIONS AT ALL.       *
031300*                                                               *
031400*    CALLED BY:  P00000-MAINLINE                                *
031500*                                                               *
031600******************************************************************
031700
031800 P20000-COMPUTE-RATES.
031900
032000     IF WS-TOTAL-INSPECTIONS       = ZEROES
032100         MOVE ZEROES              TO WS-DEFECT-RATE-PCT
032200                                     WS-PASS-RATE-PCT
032300         GO TO P20000-COMPUTE-RATES-EXIT.
032400
032500     COMPUTE WS-DEFECT-RATE-PCT ROUNDED =
032600         (WS-FAILED-INSPECTIONS / WS-TOTAL-INSPECTIONS) * 100.
032700
032800     COMPUTE WS-PASS-RATE-PCT ROUNDED =
032900         (WS-PASSED-INSPECTIONS / WS-TOTAL-INSPECTIONS) * 100.
033000
033100 P20000-COMPUTE-RATES-EXIT.
033200     EXIT.
033300     EJECT
033400******************************************************************
033500*                                                               *
033600*    PARAGRAPH:  P30000-WRITE-DETAIL-LINE                       *
033700*                                                               *
033800*    FUNCTION :  WRITES THE ONE SUMMARY LINE FOR THE DAY TO     *
033900*                THE REPORT.                                    *
034000*                                                               *
034100*    CALLED BY:  P00000-MAINLINE                                *
034200*                                                               *
034300******************************************************************
034400
034500 P30000-WRITE-DETAIL-LINE.
034600
034700     MOVE WS-TOTAL-INSPECTIONS    TO WS-RD-TOTAL.
034800     MOVE WS-PASSED-INSPECTIONS   TO WS-RD-PASSED.
034900     MOVE WS-FAILED-INSPECTIONS   TO WS-RD-FAILED.
035000     MOVE WS-WARNING-INSPECTIONS  TO WS-RD-WARNINGS.
035100     MOVE WS-DEFECT-COUNT         TO WS-RD-DEFECTS.
035200     MOVE WS-DEFECT-RATE-PCT      TO WS-RD-DEFECT-RATE.
035300     MOVE WS-PASS-RATE-PCT        TO WS-RD-PASS-RATE.
035400     MOVE WS-AVG-CONFIDENCE       TO WS-RD-AVG-CONFID.
035500
035600     WRITE INVRPT-OUT-REC         FROM WS-RPT-DETAIL.
035700
035800     ADD +1                       TO WS-LINE-CNT.
035900     MOVE ' '                     TO WS-RD-CC.
036000
036100 P30000-WRITE-DETAIL-LINE-EXIT.
036200     EXIT.
036300     EJECT
