000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGB04A.
000300 AUTHOR. D L FENNIMORE.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 02/25/1995.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGB04A                                          *
001400*                                                               *
001500* FUNCTION:   MFGB04A IS THE MANUFACTURING ORCHESTRATION BATCH  *
001600*             STEP (RULE 8, RULE 12).  DRIVEN BY A TRANSACTION  *
001700*             HEADER CARRYING A PRODUCTION ID AND END DATE      *
001800*             FOLLOWED BY ONE DETAIL RECORD PER FINISHED        *
001900*             VEHICLE SERIAL NUMBER, IT COMPLETES THE           *
002000*             PRODUCTION RUN, POSTS A PRODUCTION VEHICLE        *
002100*             RECORD FOR EACH SERIAL NUMBER, AND THEN DRIVES    *
002200*             ORDER AUTO-COMPLETION FOR EVERY ORDER LINKED TO   *
002300*             THE RUN THROUGH THE ORDER PRODUCTION FILE.        *
002400*                                                               *
002500* FILES   :   ORCHESTRATION TRANS FILE -  SEQUENTIAL  (INPUT)   *
002600*             PRODUCTION-FILE          -  VSAM KSDS   (UPDATE)  *
002700*             PROCESS-EXECUTION-FILE   -  VSAM KSDS   (INPUT)   *
002800*             PRODUCTION-VEHICLE-FILE  -  VSAM KSDS   (OUTPUT)  *
002900*             ORDER-PRODUCTION-FILE    -  VSAM KSDS   (INPUT)   *
003000*             REPORT                   -  PRINT       (OUTPUT)  *
003100*                                                               *
003200* CALLS   :   MFGORD3 - ORDER AUTO-COMPLETION, ONCE PER ORDER   *
003300*             LINKED TO THE PRODUCTION RUN BEING COMPLETED      *
003400*                                                               *
003500******************************************************************
003600*             PROGRAM CHANGE LOG                                *
003700*             -------------------                               *
003800*                                                               *
003900*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
004000*  --------   --------------------  --------------------------  *
004100*  02/25/95   D L FENNIMORE         INITIAL VERSION              *
004200*  07/14/97   R J KOWALCZYK         REQ 2209 - REJECT COMPLETION *
004300*                                   WHEN END DATE IS BEFORE      *
004400*                                   START DATE, NOT JUST WHEN    *
004500*                                   STEPS ARE OUTSTANDING        *
004600*  11/18/98   P A VANCE             Y2K REMEDIATION - NO 2-DIGIT CC0400
004700*                                   YEAR FIELDS IN THIS MODULE   CC0400
004800*  03/11/01   P A VANCE             REQ 3977 - REJECT BLANK OR   CC3977
004900*                                   DUPLICATE SERIAL NUMBERS     CC3977
005000*                                   INSTEAD OF POSTING THEM      CC3977
005100*  09/30/04   T N OSEI              REQ 5901 - LOG-ONLY WHEN NO  CC5901
005200*                                   ORDERS ARE LINKED TO A RUN   CC5901
005250*  02/14/06   R M ABEYTA            REQ 6203 - CORRECTED THE     CC6203
005260*                                   TRANSACTION RECORD LENGTH,   CC6203
005270*                                   PADDED THE PRINT LINE AND    CC6203
005280*                                   SWITCH AREAS, ADJUSTED THE   CC6203
005290*                                   MFGORD3 CALL PARAMETER AREA  CC6203
005300*                                                               *
005400******************************************************************
005500     EJECT
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-3090.
005900 OBJECT-COMPUTER. IBM-3090.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     SELECT ORCH-TRANS-FILE       ASSIGN TO MORCHTRN
006600                                ORGANIZATION IS SEQUENTIAL
006700                                ACCESS IS SEQUENTIAL
006800                                FILE STATUS IS WS-ORCHTRN-STATUS.
006900
007000     SELECT PRODUCTION-FILE       ASSIGN TO VPRODCTN
007100                                ORGANIZATION IS INDEXED
007200                                ACCESS IS RANDOM
007300                                RECORD KEY IS PRODUCTION-ID
007400                                FILE STATUS IS WS-PRODCTN-FSTATUS.
007500
007600     SELECT PROCESS-EXECUTION-FILE ASSIGN TO VPROCEXE
007700                                ORGANIZATION IS INDEXED
007800                                ACCESS IS DYNAMIC
007900                                RECORD KEY IS PROCEXE-ID
008000                                FILE STATUS IS WS-PROCEXE-FSTATUS.
008100
008200     SELECT PRODUCTION-VEHICLE-FILE ASSIGN TO VPRODVEH
008300                                ORGANIZATION IS INDEXED
008400                                ACCESS IS DYNAMIC
008500                                RECORD KEY IS PRODVEH-ID
008600                                FILE STATUS IS WS-PRODVEH-FSTATUS.
008700
008800     SELECT ORDER-PRODUCTION-FILE ASSIGN TO DORDPRD
008900                                ORGANIZATION IS INDEXED
009000                                ACCESS IS DYNAMIC
009100                                RECORD KEY IS ORDPRD-ID
009200                                FILE STATUS IS WS-ORDPRD-FSTATUS.
009300
009400     SELECT INVRPT-OUT           ASSIGN TO ORCHRPTO.
009500     EJECT
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  ORCH-TRANS-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 60 CHARACTERS.
010200 01  ORCH-TRANS-RECORD.
010300     05  OT-REC-TYPE             PIC X.
010400         88  OT-HEADER                     VALUE 'H'.
010500         88  OT-DETAIL                     VALUE 'D'.
010600     05  OT-PRODUCTION-ID        PIC 9(09).
010700     05  OT-END-DATE             PIC X(14).
010800     05  OT-SERIAL-NUMBER        PIC X(30) VALUE SPACES.
010850     05  FILLER                  PIC X(06) VALUE SPACES.
010900     EJECT
011000 FD  PRODUCTION-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 71 CHARACTERS.
011300     COPY VPRODCTN.
011400
011500 FD  PROCESS-EXECUTION-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 89 CHARACTERS.
011800     COPY VPROCEXE.
011900
012000 FD  PRODUCTION-VEHICLE-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 77 CHARACTERS.
012300     COPY VPRODVEH.
012400
012500 FD  ORDER-PRODUCTION-FILE
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 36 CHARACTERS.
012800     COPY DORDPRD.
012900
013000 FD  INVRPT-OUT
013100     LABEL RECORDS ARE STANDARD
013200     RECORDING MODE IS F
013300     RECORD CONTAINS 133 CHARACTERS.
013400
013500 01  INVRPT-OUT-REC.
013510     05  INVRPT-OUT-DATA         PIC X(125).
013520     05  FILLER                  PIC X(008).
013600     EJECT
013700 WORKING-STORAGE SECTION.
013800
013900******************************************************************
014000*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ACCUMULATORS)   *
014100******************************************************************
014200 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
014300 77  WS-NOT-COMPLETED-COUNT      PIC S9(7) COMP-3 VALUE +0.
014400 77  WS-LINKED-ORDER-COUNT       PIC S9(7) COMP-3 VALUE +0.
014500 77  WS-VEHICLE-COUNT            PIC S9(7) COMP-3 VALUE +0.
014600
014700******************************************************************
014800*    SWITCHES                                                   *
014900******************************************************************
015000 01  WS-SWITCHES.
015100     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
015200         88  END-OF-PROCESS                VALUE 'Y'.
015300     05  WS-PRODUCTION-REJECT-SW PIC X     VALUE 'N'.
015400         88  PRODUCTION-REJECTED           VALUE 'Y'.
015500     05  WS-DUP-SERIAL-SW        PIC X     VALUE 'N'.
015600         88  SERIAL-IS-DUPLICATE           VALUE 'Y'.
015650     05  FILLER                  PIC X(02) VALUE SPACES.
015700     EJECT
015800******************************************************************
015900*    MISCELLANEOUS WORK FIELDS                                  *
016000******************************************************************
016100 01  WS-MISCELLANEOUS-FIELDS.
016200     05  WS-ORCHTRN-STATUS       PIC XX    VALUE SPACES.
016300         88  ORCHTRN-OK                    VALUE '00'.
016400         88  ORCHTRN-END                   VALUE '10'.
016500     05  WS-PRODCTN-FSTATUS      PIC XX    VALUE SPACES.
016600         88  PRODCTNF-OK                   VALUE '00'.
016700     05  WS-PROCEXE-FSTATUS      PIC XX    VALUE SPACES.
016800         88  PROCEXEF-OK                   VALUE '00'.
016900     05  WS-PRODVEH-FSTATUS      PIC XX    VALUE SPACES.
017000         88  PRODVEHF-OK                   VALUE '00'.
017100     05  WS-ORDPRD-FSTATUS       PIC XX    VALUE SPACES.
017200         88  ORDPRDF-OK                    VALUE '00'.
017300     05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES COMP.
017310     05  WS-DATE.
017320         10  WS-DATE-YEAR        PIC X(4)  VALUE SPACES.
017330         10  WS-DATE-MONTH       PIC XX    VALUE SPACES.
017340         10  WS-DATE-DAY         PIC XX    VALUE SPACES.
017400     05  WS-CURRENT-PRODUCTION-ID PIC 9(09) VALUE ZEROES.
017500     05  WS-CURRENT-PRODUCTION-ID-R REDEFINES
017600                                WS-CURRENT-PRODUCTION-ID.
017700         10  FILLER              PIC X(09).
017800     05  WS-CURRENT-END-DATE     PIC X(14) VALUE SPACES.
017900     05  WS-SAVED-PRODN-STATUS   PIC X(12) VALUE SPACES.
018000     05  WS-SAVED-PRODN-STATUS-R REDEFINES
018100                                WS-SAVED-PRODN-STATUS.
018200         10  FILLER              PIC X(12).
018300     05  WS-NEXT-PRODVEH-ID      PIC 9(09) VALUE ZEROES.
018310     05  WS-NEXT-PRODVEH-ID-R REDEFINES
018320                                WS-NEXT-PRODVEH-ID.
018330         10  FILLER              PIC X(09).
018400     05  FILLER                  PIC X(08) VALUE SPACES.
018500     EJECT
018600******************************************************************
018700*    ORCHESTRATION STEP COMPLETION REPORT                       *
018800******************************************************************
018900 01  WS-RPT-TITLE.
019000     05  FILLER             PIC X     VALUE '1'.
019100     05  FILLER             PIC X(20) VALUE SPACES.
019200     05  FILLER             PIC X(38) VALUE
019300         'MANUFACTURING ORCHESTRATION RUN FOR  '.
019400     05  WS-RT-MONTH        PIC XX.
019500     05  FILLER             PIC X VALUE '/'.
019600     05  WS-RT-DAY          PIC XX.
019700     05  FILLER             PIC X VALUE '/'.
019800     05  WS-RT-YEAR         PIC X(4).
019900     05  FILLER             PIC X(63).
020000
020100 01  WS-RPT-DETAIL.
020200     05  WS-RD-CC           PIC X     VALUE ' '.
020300     05  FILLER             PIC X(4).
020400     05  WS-RD-MESSAGE      PIC X(100).
020500     05  FILLER             PIC X(28).
020600     EJECT
020700******************************************************************
020800*    CALLED SUBROUTINE PARAMETER AREA (MFGORD3)                 *
020900******************************************************************
021000 01  WS-MFGORD3-PARMS.
021100     05  WMP-ORD3-ORDER-ID       PIC 9(09) VALUE ZEROES.
021200     05  WMP-ORD3-RETURN-CODE    PIC 9(02) VALUE ZEROES.
021250     05  FILLER                  PIC X(05) VALUE SPACES.
021300     EJECT
021400     COPY MFGERRWS.
021500     EJECT
021600******************************************************************
021700*    P R O C E D U R E    D I V I S I O N                       *
021800******************************************************************
021900 PROCEDURE DIVISION.
022000
022100******************************************************************
022200*                                                               *
022300*    PARAGRAPH:  P00000-MAINLINE                                *
022400*                                                               *
022500*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE ONE            *
022600*                ORCHESTRATION RUN FROM THE HEADER AND DETAIL    *
022700*                RECORDS OF THE TRANSACTION FILE (RULE 8,       *
022800*                RULE 12).                                       *
022900*                                                               *
023000*    CALLED BY:  NONE                                           *
023100*                                                               *
023200******************************************************************
023300
023400 P00000-MAINLINE.
023500
023600     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-DATE.
023700     MOVE WS-DATE-MONTH          TO WS-RT-MONTH.
023800     MOVE WS-DATE-DAY            TO WS-RT-DAY.
023900     MOVE WS-DATE-YEAR           TO WS-RT-YEAR.
024000
024100     OPEN INPUT  ORCH-TRANS-FILE
024200     OPEN I-O    PRODUCTION-FILE
024300     OPEN INPUT  PROCESS-EXECUTION-FILE
024400                 ORDER-PRODUCTION-FILE
024500     OPEN OUTPUT PRODUCTION-VEHICLE-FILE
024600                 INVRPT-OUT.
024700
024800     WRITE INVRPT-OUT-REC        FROM WS-RPT-TITLE.
024900
025000     READ ORCH-TRANS-FILE
025100         AT END
025200         MOVE 'Y'                TO WS-END-OF-PROCESS-SW.
025300
025400     IF NOT END-OF-PROCESS AND OT-HEADER
025500         MOVE OT-PRODUCTION-ID   TO WS-CURRENT-PRODUCTION-ID
025600         MOVE OT-END-DATE        TO WS-CURRENT-END-DATE
025700
025800         PERFORM P10000-COMPLETE-PRODUCTION
025900             THRU P10000-COMPLETE-PRODUCTION-EXIT
026000
026100         IF NOT PRODUCTION-REJECTED
026200             PERFORM P20000-READ-AND-WRITE-VEHICLES
026300                 THRU P20000-READ-AND-WRITE-VEHICLES-EXIT
026400
026500             PERFORM P30000-COMPLETE-LINKED-ORDERS
026600                 THRU P30000-COMPLETE-LINKED-ORDERS-EXIT
026700         END-IF
026800     END-IF.
026900
027000     CLOSE ORCH-TRANS-FILE
027100           PRODUCTION-FILE
027200           PROCESS-EXECUTION-FILE
027300           ORDER-PRODUCTION-FILE
027400           PRODUCTION-VEHICLE-FILE
027500           INVRPT-OUT.
027600
027700     GOBACK.
027800
027900 P00000-MAINLINE-EXIT.
028000     EXIT.
028100     EJECT
028200******************************************************************
028300*                                                               *
028400*    PARAGRAPH:  P10000-COMPLETE-PRODUCTION                     *
028500*                                                               *
028600*    FUNCTION :  BATCH FLOW STEP 4 / RULE 8 - REJECTS THE        *
028700*                COMPLETION IF ANY PROCESS EXECUTION FOR THE     *
028800*                PRODUCTION HAS NOT REACHED COMPLETED, OR IF     *
028900*                THE GIVEN END DATE IS BEFORE THE RUN'S START    *
029000*                DATE.  OTHERWISE MARKS THE RUN COMPLETED.       *
029100*                                                               *
029200*    CALLED BY:  P00000-MAINLINE                                *
029300*                                                               *
029400******************************************************************
029500
029600 P10000-COMPLETE-PRODUCTION.
029700
029800     MOVE 'N'                    TO WS-PRODUCTION-REJECT-SW.
029900     MOVE WS-CURRENT-PRODUCTION-ID TO PRODUCTION-ID.
030000
030100     READ PRODUCTION-FILE
030200         INVALID KEY
030300         MOVE 'Y'                TO WS-PRODUCTION-REJECT-SW
030400         MOVE 'PRODUCTION NOT FOUND' TO WS-RD-MESSAGE
030500         WRITE INVRPT-OUT-REC    FROM WS-RPT-DETAIL
030600         GO TO P10000-COMPLETE-PRODUCTION-EXIT.
030700
030800     PERFORM P10100-COUNT-OUTSTANDING-STEPS
030900         THRU P10100-COUNT-OUTSTANDING-STEPS-EXIT.
031000
031100     IF WS-NOT-COMPLETED-COUNT    > ZEROES
031200         MOVE 'Y'                TO WS-PRODUCTION-REJECT-SW
031300         MOVE 'PRODUCTION NOT COMPLETED - STEPS OUTSTANDING'
031400                                 TO WS-RD-MESSAGE
031500         WRITE INVRPT-OUT-REC    FROM WS-RPT-DETAIL
031600         GO TO P10000-COMPLETE-PRODUCTION-EXIT.
031700
031800     IF WS-CURRENT-END-DATE       < PRODUCTION-START-DATE
031900         MOVE 'Y'                TO WS-PRODUCTION-REJECT-SW
032000         MOVE 'PRODUCTION NOT COMPLETED - END DATE BEFORE START'
032100                                 TO WS-RD-MESSAGE
032200         WRITE INVRPT-OUT-REC    FROM WS-RPT-DETAIL
032300         GO TO P10000-COMPLETE-PRODUCTION-EXIT.
032400
032500     MOVE PRODUCTION-STATUS      TO WS-SAVED-PRODN-STATUS.
032600     MOVE 'COMPLETED'            TO PRODUCTION-STATUS.
032700     MOVE WS-CURRENT-END-DATE    TO PRODUCTION-END-DATE.
032800
032900     REWRITE PRODUCTION-RECORD.
033000
033100     IF NOT PRODCTNF-OK
033200         MOVE WS-SAVED-PRODN-STATUS TO PRODUCTION-STATUS
033300         MOVE 'Y'                TO WS-PRODUCTION-REJECT-SW
033400         MOVE 'PRODUCTION REWRITE FAILED' TO WS-RD-MESSAGE
033500         WRITE INVRPT-OUT-REC    FROM WS-RPT-DETAIL
033600     ELSE
033700         MOVE 'PRODUCTION COMPLETED' TO WS-RD-MESSAGE
033800         WRITE INVRPT-OUT-REC    FROM WS-RPT-DETAIL.
033900
034000 P10000-COMPLETE-PRODUCTION-EXIT.
034100     EXIT.
034200     EJECT
034300******************************************************************
034400*                                                               *
034500*    PARAGRAPH:  P10100-COUNT-OUTSTANDING-STEPS                 *
034600*                                                               *
034700*    FUNCTION :  BROWSES THE FULL PROCESS EXECUTION FILE AND     *
034800*                COUNTS HOW MANY STEPS LINKED TO THIS            *
034900*                PRODUCTION HAVE NOT YET REACHED COMPLETED.      *
035000*                                                               *
035100*    CALLED BY:  P10000-COMPLETE-PRODUCTION                     *
035200*                                                               *
035300******************************************************************
035400
035500 P10100-COUNT-OUTSTANDING-STEPS.
035600
035700     MOVE ZEROES                 TO WS-NOT-COMPLETED-COUNT.
035800     MOVE 'N'                    TO WS-END-OF-PROCESS-SW.
035900     MOVE ZEROES                 TO PROCEXE-ID.
036000
036100     START PROCESS-EXECUTION-FILE KEY NOT LESS THAN PROCEXE-ID
036200         INVALID KEY
036300         MOVE 'Y'                TO WS-END-OF-PROCESS-SW.
036400
036500     PERFORM P10110-STEP-COUNT-LOOP
036600         THRU P10110-STEP-COUNT-LOOP-EXIT
036700         UNTIL END-OF-PROCESS.
036800
036900 P10100-COUNT-OUTSTANDING-STEPS-EXIT.
037000     EXIT.
037100     EJECT
037200 P10110-STEP-COUNT-LOOP.
037300
037400     READ PROCESS-EXECUTION-FILE NEXT RECORD
037500         AT END
037600         MOVE 'Y'                TO WS-END-OF-PROCESS-SW
037700         GO TO P10110-STEP-COUNT-LOOP-EXIT.
037800
037900     IF PROCEXE-PRODUCTION-ID    NOT = WS-CURRENT-PRODUCTION-ID
038000         GO TO P10110-STEP-COUNT-LOOP-EXIT.
038100
038200     IF NOT PROCEXE-COMPLETED
038300         ADD 1                   TO WS-NOT-COMPLETED-COUNT.
038400
038500 P10110-STEP-COUNT-LOOP-EXIT.
038600     EXIT.
038700     EJECT
038800******************************************************************
038900*                                                               *
039000*    PARAGRAPH:  P20000-READ-AND-WRITE-VEHICLES                 *
039100*                                                               *
039200*    FUNCTION :  BATCH FLOW STEP 5.2 / RULE 12 - READS EACH      *
039300*                DETAIL RECORD FOLLOWING THE HEADER AND POSTS    *
039400*                ONE PRODUCTION VEHICLE RECORD PER SERIAL        *
039500*                NUMBER, REJECTING BLANK OR DUPLICATE SERIALS.   *
039600*                                                               *
039700*    CALLED BY:  P00000-MAINLINE                                *
039800*                                                               *
039900******************************************************************
040000
040100 P20000-READ-AND-WRITE-VEHICLES.
040200
040300     MOVE ZEROES                 TO WS-VEHICLE-COUNT
040400                                    WS-NEXT-PRODVEH-ID.
040500
040600     PERFORM P20100-VEHICLE-LOOP
040700         THRU P20100-VEHICLE-LOOP-EXIT
040800         UNTIL END-OF-PROCESS
040900            OR OT-HEADER.
041000
041100 P20000-READ-AND-WRITE-VEHICLES-EXIT.
041200     EXIT.
041300     EJECT
041400 P20100-VEHICLE-LOOP.
041500
041600     READ ORCH-TRANS-FILE
041700         AT END
041800         MOVE 'Y'                TO WS-END-OF-PROCESS-SW
041900         GO TO P20100-VEHICLE-LOOP-EXIT.
042000
042100     IF OT-HEADER
042200         GO TO P20100-VEHICLE-LOOP-EXIT.
042300
042400     IF OT-SERIAL-NUMBER         = SPACES
042500         MOVE 'VEHICLE SERIAL NUMBER BLANK - REJECTED'
042600                                 TO WS-RD-MESSAGE
042700         WRITE INVRPT-OUT-REC    FROM WS-RPT-DETAIL
042800         GO TO P20100-VEHICLE-LOOP-EXIT.
042900
043000     PERFORM P20200-CHECK-SERIAL-DUPLICATE
043100         THRU P20200-CHECK-SERIAL-DUPLICATE-EXIT.
043200
043300     IF SERIAL-IS-DUPLICATE
043400         MOVE 'VEHICLE SERIAL NUMBER DUPLICATE - REJECTED'
043500                                 TO WS-RD-MESSAGE
043600         WRITE INVRPT-OUT-REC    FROM WS-RPT-DETAIL
043700         GO TO P20100-VEHICLE-LOOP-EXIT.
043800
043900     ADD 1                       TO WS-NEXT-PRODVEH-ID.
044000
044100     MOVE WS-NEXT-PRODVEH-ID     TO PRODVEH-ID.
044200     MOVE OT-SERIAL-NUMBER       TO PRODVEH-SERIAL-NUMBER.
044300     MOVE WS-CURRENT-END-DATE    TO PRODVEH-COMPLETED-AT.
044400     MOVE WS-CURRENT-PRODUCTION-ID
044500                                 TO PRODVEH-PRODUCTION-ID.
044600
044700     WRITE PRODUCTION-VEHICLE-RECORD.
044800
044900     IF PRODVEHF-OK
045000         ADD 1                   TO WS-VEHICLE-COUNT
045100         MOVE 'VEHICLE POSTED' TO WS-RD-MESSAGE
045200     ELSE
045300         MOVE 'VEHICLE WRITE FAILED' TO WS-RD-MESSAGE.
045400
045500     WRITE INVRPT-OUT-REC        FROM WS-RPT-DETAIL.
045600
045700 P20100-VEHICLE-LOOP-EXIT.
045800     EXIT.
045900     EJECT
046000******************************************************************
046100*                                                               *
046200*    PARAGRAPH:  P20200-CHECK-SERIAL-DUPLICATE                  *
046300*                                                               *
046400*    FUNCTION :  RULE 12 - BROWSES THE PRODUCTION VEHICLE FILE  *
046500*                FOR A MATCHING SERIAL NUMBER POSTED EARLIER IN  *
046600*                THIS OR A PRIOR RUN.                            *
046700*                                                               *
046800*    CALLED BY:  P20100-VEHICLE-LOOP                            *
046900*                                                               *
047000******************************************************************
047100
047200 P20200-CHECK-SERIAL-DUPLICATE.
047300
047400     MOVE 'N'                    TO WS-DUP-SERIAL-SW.
047500     MOVE ZEROES                 TO PRODVEH-ID.
047600
047700     START PRODUCTION-VEHICLE-FILE KEY NOT LESS THAN PRODVEH-ID
047800         INVALID KEY
047900         GO TO P20200-CHECK-SERIAL-DUPLICATE-EXIT.
048000
048100 P20210-DUP-CHECK-LOOP.
048200
048300     READ PRODUCTION-VEHICLE-FILE NEXT RECORD
048400         AT END
048500         GO TO P20200-CHECK-SERIAL-DUPLICATE-EXIT.
048600
048700     IF PRODVEH-SERIAL-NUMBER    = OT-SERIAL-NUMBER
048800         MOVE 'Y'                TO WS-DUP-SERIAL-SW
048900         GO TO P20200-CHECK-SERIAL-DUPLICATE-EXIT.
049000
049100     GO TO P20210-DUP-CHECK-LOOP.
049200
049300 P20200-CHECK-SERIAL-DUPLICATE-EXIT.
049400     EXIT.
049500     EJECT
049600******************************************************************
049700*                                                               *
049800*    PARAGRAPH:  P30000-COMPLETE-LINKED-ORDERS                  *
049900*                                                               *
050000*    FUNCTION :  BATCH FLOW STEP 5.3/5.4 - BROWSES THE ORDER     *
050100*                PRODUCTION FILE FOR EVERY LINE LINKED TO THIS   *
050200*                PRODUCTION AND CALLS MFGORD3 ONCE PER LINKED    *
050300*                ORDER.  IF NONE ARE LINKED, THIS IS A NORMAL    *
050400*                LOG-ONLY NO-OP.                                 *
050500*                                                               *
050600*    CALLED BY:  P00000-MAINLINE                                *
050700*                                                               *
050800******************************************************************
050900
051000 P30000-COMPLETE-LINKED-ORDERS.
051100
051200     MOVE ZEROES                 TO WS-LINKED-ORDER-COUNT.
051300     MOVE 'N'                    TO WS-END-OF-PROCESS-SW.
051400     MOVE ZEROES                 TO ORDPRD-ID.
051500
051600     START ORDER-PRODUCTION-FILE KEY NOT LESS THAN ORDPRD-ID
051700         INVALID KEY
051800         MOVE 'Y'                TO WS-END-OF-PROCESS-SW.
051900
052000     PERFORM P30100-LINKED-ORDER-LOOP
052100         THRU P30100-LINKED-ORDER-LOOP-EXIT
052200         UNTIL END-OF-PROCESS.
052300
052400     IF WS-LINKED-ORDER-COUNT     = ZEROES
052500         MOVE 'NO ORDERS LINKED TO THIS RUN - LOG ONLY'
052600                                 TO WS-RD-MESSAGE
052700         WRITE INVRPT-OUT-REC    FROM WS-RPT-DETAIL.
052800
052900 P30000-COMPLETE-LINKED-ORDERS-EXIT.
053000     EXIT.
053100     EJECT
053200 P30100-LINKED-ORDER-LOOP.
053300
053400     READ ORDER-PRODUCTION-FILE NEXT RECORD
053500         AT END
053600         MOVE 'Y'                TO WS-END-OF-PROCESS-SW
053700         GO TO P30100-LINKED-ORDER-LOOP-EXIT.
053800
053900     IF ORDPRD-PRODUCTION-ID      NOT = WS-CURRENT-PRODUCTION-ID
054000         GO TO P30100-LINKED-ORDER-LOOP-EXIT.
054100
054200     ADD 1                       TO WS-LINKED-ORDER-COUNT.
054300
054400     MOVE ORDPRD-ORDER-ID        TO WMP-ORD3-ORDER-ID.
054500     MOVE ZEROES                 TO WMP-ORD3-RETURN-CODE.
054600
054700     CALL 'MFGORD3' USING WS-MFGORD3-PARMS.
054800
054900     MOVE 'ORDER AUTO-COMPLETION DRIVEN' TO WS-RD-MESSAGE.
055000     WRITE INVRPT-OUT-REC        FROM WS-RPT-DETAIL.
055100
055200 P30100-LINKED-ORDER-LOOP-EXIT.
055300     EXIT.
055400     EJECT
