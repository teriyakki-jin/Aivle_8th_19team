      ******************************************************************
      * MANUFACTURING RISK & BATCH CONTROL SYSTEM (MFG)                *
      *                                                                *
      * ERROR WORK AREA DEFINITIONS FOR: DB2, VSAM                     *
      ******************************************************************

       77  WS-MFG-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.


       01  WS-MFG-ERROR-GENERAL.

           05  WS-MFG-ERROR-TYPE       PIC X(04)       VALUE SPACES.
               88  MFG-DB2-ERROR                       VALUE 'DB2'.
               88  MFG-VSAM-ERROR                      VALUE 'VSAM'.
           05  FILLER                  PIC X(04)       VALUE SPACES.


      ******************************************************************
      *    MFG FORMATTED ERROR LINES                                   *
      ******************************************************************

       01  WS-MFG-ERROR-AREA.
           05  WMEA-ERROR-01           PIC X(80)       VALUE ALL '*'.
           05  WMEA-ERROR-02.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WMEA-ERROR-03.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE
               '   MANUFACTURING RISK & BATCH CONTROL (MFG) ERROR '.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WMEA-ERROR-04.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WMEA-ERROR-05           PIC X(80)       VALUE ALL '*'.
           05  WMEA-ERROR-06.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WMEA-ERROR-07.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 WMEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WMEA-ERROR-08.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 WMEA-ERROR-08-TEXT   PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WMEA-ERROR-09.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WMEA-ERROR-10           PIC X(80)       VALUE ALL '*'.


      ******************************************************************
      *    MFG DB2 ERROR LINES                                         *
      ******************************************************************

       01  WS-MFG-DB2-ERROR-01.
           05  FILLER                  PIC X(01)       VALUE SPACES.
           05  FILLER                  PIC X(11)       VALUE
               'DB2 ERROR: '.
           05  FILLER                  PIC X(10)       VALUE
               'PROGRAM = '.
           05  WMDE-PROGRAM-ID         PIC X(08)       VALUE SPACES.
           05  FILLER                  PIC X(12)       VALUE
               ', SQLCODE = '.
           05  WMDE-DB2-SQLCODE        PIC ZZZZZZZ9-.
           05  FILLER                  PIC X(27)       VALUE SPACES.
      *
       01  WS-MFG-DB2-ERROR-02.
           05  FILLER                  PIC X(01)       VALUE SPACES.
           05  FILLER                  PIC X(11)       VALUE
               'FUNCTION = '.
           05  WMDE-FUNCTION           PIC X(30)       VALUE SPACES.
           05  WMDE-FUNCTION-R         REDEFINES WMDE-FUNCTION.
               10  WMDE-FUNCTION-1     PIC X(15).
               10  WMDE-FUNCTION-2     PIC X(15).
           05  FILLER                  PIC X(14)       VALUE
               ', PARAGRAPH = '.
           05  WMDE-PARAGRAPH          PIC X(06)       VALUE SPACES.
           05  FILLER                  PIC X(16)       VALUE SPACES.


      ******************************************************************
      *    MFG VSAM ERROR LINES                                        *
      ******************************************************************

       01  WS-MFG-VSAM-ERROR-01.
           05  FILLER                  PIC X(01)       VALUE SPACES.
           05  FILLER                  PIC X(12)       VALUE
               'VSAM ERROR: '.
           05  FILLER                  PIC X(10)       VALUE
               'PROGRAM = '.
           05  WMVE-PROGRAM-ID         PIC X(08)       VALUE SPACES.
           05  FILLER                  PIC X(15)       VALUE
               ', FILE STATUS='.
           05  WMVE-FILE-STATUS        PIC X(02)       VALUE SPACES.
           05  FILLER                  PIC X(12)       VALUE
               ', KEY VAL = '.
           05  WMVE-KEY-VALUE          PIC X(09)       VALUE SPACES.
           05  FILLER                  PIC X(09)       VALUE SPACES.
