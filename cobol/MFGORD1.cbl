000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGORD1.
000300 AUTHOR. R J KOWALCZYK.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGORD1                                          *
001400*                                                               *
001500* FUNCTION:   MFGORD1 IS A CALLED SUBROUTINE THAT VALIDATES     *
001600*             AND POSTS A CUSTOMER ORDER CREATE, UPDATE OR      *
001700*             CANCEL REQUEST AGAINST THE ORDER MASTER FILE.     *
001800*             ON CREATE THE ORDER IS WRITTEN WITH STATUS        *
001900*             'CREATED'.  ON UPDATE THE QUANTITY/DATE RULES     *
002000*             ARE RE-VALIDATED AND THE NEW QUANTITY MAY NOT     *
002100*             DROP BELOW WHAT HAS ALREADY BEEN ALLOCATED.  ON   *
002200*             CANCEL, A COMPLETED ORDER MAY NOT BE CANCELLED.   *
002300*                                                               *
002400* FILES   :   ORDER-FILE            -  VSAM KSDS    (UPDATE)    *
002410*             ORDER-PRODUCTION-FILE -  VSAM KSDS    (INPUT)     *
002500*                                                               *
002600* CALLED BY:  MFGB04A, AND ANY ON-LINE ORDER ENTRY FRONT END    *
002700*                                                               *
002800******************************************************************
002900*             PROGRAM CHANGE LOG                                *
003000*             -------------------                               *
003100*                                                               *
003200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003300*  --------   --------------------  --------------------------  *
003400*  03/11/91   R KOWALCZYK           INITIAL VERSION - ORDER     *
003500*                                   CREATE/VALIDATE LOGIC       *
003600*  09/02/92   R KOWALCZYK           ADDED UPDATE PATH WITH      *
003700*                                   ALLOCATED QTY FLOOR CHECK   *
003800*  07/14/94   D L FENNIMORE         ADDED CANCEL FUNCTION AND   *
003900*                                   COMPLETED-ORDER GUARD       *
004000*  02/26/96   D L FENNIMORE         CORRECTED DUE DATE COMPARE  *
004100*                                   TO ALLOW DUE DATE EQUAL TO  *
004200*                                   ORDER DATE                 *
004300*  11/18/98   P A VANCE             Y2K REMEDIATION - CONFIRMED CC0400
004400*                                   ALL DATE FIELDS CARRY FULL  CC0400
004500*                                   4-DIGIT CENTURY (CCYYMMDDHHCC0400
004600*                                   MMSS), NO 2-DIGIT YEAR WIN- CC0400
004700*                                   DOWING LOGIC IN THIS MODULE CC0400
004800*  06/09/00   P A VANCE             REQ 4417 - ADDED RETURN CODECC0417
004900*                                   50 FOR VEHICLE MODEL ID     CC0417
005000*                                   BLANK/ZERO ON CREATE        CC0417
005100*  04/23/03   T N OSEI              REQ 5502 - REWRITE STATUS   CC5502
005200*                                   PRESERVED ON UPDATE, NOT    CC5502
005300*                                   OVERLAID BY CALLER          CC5502
005350*  02/14/06   R M ABEYTA            REQ 6203 - PADDED THE       CC6203
005360*                                   SWITCH AND PARAMETER AREAS  CC6203
005370*                                   FOR FUTURE EXPANSION        CC6203
005380*  04/02/06   R M ABEYTA            REQ 6244 - RULE 2 FLOOR     CC6244
005382*                                   CHECK WAS TRUSTING A CALLER CC6244
005384*                                   SUPPLIED ALLOCATED-SUM WITH CC6244
005386*                                   NO POSTING SOURCE.  MODULE  CC6244
005388*                                   NOW OPENS ORDER-PRODUCTION- CC6244
005390*                                   FILE AND SUMS IT ITSELF     CC6244
005392*                                   (SEE P05000-SUM-ALLOCATIONS)CC6244
005400*                                                               *
005500******************************************************************
005600     EJECT
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-3090.
006000 OBJECT-COMPUTER. IBM-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT ORDER-FILE          ASSIGN TO VORDER
006700                                ORGANIZATION IS INDEXED
006800                                ACCESS IS RANDOM
006900                                RECORD KEY IS ORDER-ID
007000                                FILE STATUS IS WS-ORDER-FSTATUS.
007010
007020     SELECT ORDER-PRODUCTION-FILE ASSIGN TO DORDPRD
007030                                ORGANIZATION IS INDEXED
007040                                ACCESS IS DYNAMIC
007050                                RECORD KEY IS ORDPRD-ID
007060                                FILE STATUS IS WS-ORDPRD-FSTATUS.
007100     EJECT
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  ORDER-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 80 CHARACTERS.
007800     COPY VORDER.
007810
007820 FD  ORDER-PRODUCTION-FILE
007830     LABEL RECORDS ARE STANDARD
007840     RECORD CONTAINS 36 CHARACTERS.
007850     COPY DORDPRD.
007900     EJECT
008000 WORKING-STORAGE SECTION.
008100
008200******************************************************************
008300*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS)                 *
008400******************************************************************
008500 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
008600 77  WS-RECORD-COUNT             PIC S9(7) COMP VALUE +0.
008650 77  WS-RUNNING-ALLOC-SUM        PIC S9(9) COMP-3 VALUE +0.
008700
008800******************************************************************
008900*    SWITCHES                                                   *
009000******************************************************************
009100 01  WS-SWITCHES.
009200     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
009300         88  ERROR-FOUND                   VALUE 'Y'.
009400         88  NO-ERROR-FOUND                VALUE 'N'.
009420     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
009430         88  END-OF-PROCESS                VALUE 'Y'.
009450     05  FILLER                  PIC X(02) VALUE SPACES.
009500     EJECT
009600******************************************************************
009700*    MISCELLANEOUS WORK FIELDS                                  *
009800******************************************************************
009900 01  WS-MISCELLANEOUS-FIELDS.
010000     05  WS-ORDER-FSTATUS        PIC XX    VALUE SPACES.
010100         88  ORDFIL-OK                     VALUE '00'.
010200         88  ORDFIL-NOTFOUND               VALUE '23'.
010300         88  ORDFIL-DUPLICATE              VALUE '22'.
010320     05  WS-ORDPRD-FSTATUS       PIC XX    VALUE SPACES.
010330         88  ORDPRDF-OK                    VALUE '00'.
010340         88  ORDPRDF-END                   VALUE '10'.
010350         88  ORDPRDF-NOTFOUND              VALUE '23'.
010400     05  WS-RETURN-CODE          PIC 9(2)  VALUE ZEROES.
010500     05  WS-SAVED-ORDER-STATUS   PIC X(20) VALUE SPACES.
010550     05  WS-SAVED-STATUS-R REDEFINES
010560                                 WS-SAVED-ORDER-STATUS.
010570         10  WS-SAVED-STATUS-WORD1
010580                                 PIC X(09).
010590         10  FILLER              PIC X(11).
010600     05  FILLER                  PIC X(08) VALUE SPACES.
010700     EJECT
010800******************************************************************
010900*    CALLER PARAMETER/RETURN AREA                                *
011000******************************************************************
011100 01  WS-MFGORD1-PARMS.
011200     05  WMP-FUNCTION-CODE       PIC X(01) VALUE SPACES.
011300         88  WMP-CREATE-FUNCTION           VALUE 'C'.
011400         88  WMP-UPDATE-FUNCTION           VALUE 'U'.
011500         88  WMP-CANCEL-FUNCTION           VALUE 'X'.
011600     05  WMP-ORDER-ID            PIC 9(09) VALUE ZEROES.
011700     05  WMP-ORDER-ID-R REDEFINES WMP-ORDER-ID
011800                                 PIC X(09).
011900     05  WMP-ORDER-DATE          PIC X(14) VALUE SPACES.
012000     05  WMP-DUE-DATE            PIC X(14) VALUE SPACES.
012100     05  WMP-ORDER-QTY           PIC 9(07) VALUE ZEROES.
012200     05  WMP-VEHICLE-MODEL-ID    PIC 9(09) VALUE ZEROES.
012210     05  WMP-VEHICLE-MODEL-ID-R REDEFINES
012220                                 WMP-VEHICLE-MODEL-ID
012230                                 PIC X(09).
012400     05  WMP-RETURN-CODE         PIC 9(02) VALUE ZEROES.
012450     05  FILLER                  PIC X(05) VALUE SPACES.
012500     EJECT
012600******************************************************************
012700*    GENERAL ERROR PROCESSING WORK AREAS (DB2, VSAM)             *
012800******************************************************************
012900     COPY MFGERRWS.
013000     EJECT
013100******************************************************************
013200*    L I N K A G E     S E C T I O N                            *
013300******************************************************************
013400 LINKAGE SECTION.
013500 01  LS-MFGORD1-PARMS.
013510     05  LS-MFGORD1-DATA         PIC X(56).
013520     05  FILLER                  PIC X(05).
013600     EJECT
013700******************************************************************
013800*    P R O C E D U R E    D I V I S I O N                       *
013900******************************************************************
014000 PROCEDURE DIVISION USING LS-MFGORD1-PARMS.
014100
014200******************************************************************
014300*                                                               *
014400*    PARAGRAPH:  P00000-MAINLINE                                *
014500*                                                               *
014600*    FUNCTION :  SUBROUTINE ENTRY, CONTROL HIGH LEVEL            *
014700*                PROCESSING OF AN ORDER CREATE/UPDATE/CANCEL    *
014800*                REQUEST.                                       *
014900*                                                               *
015000*    CALLED BY:  NONE                                           *
015100*                                                               *
015200******************************************************************
015300
015400 P00000-MAINLINE.
015500
015600     MOVE LS-MFGORD1-PARMS       TO WS-MFGORD1-PARMS.
015700     MOVE 'N'                    TO WS-ERROR-FOUND-SW.
015800     MOVE ZEROES                 TO WMP-RETURN-CODE.
015900
016000     OPEN I-O ORDER-FILE
016010               ORDER-PRODUCTION-FILE.
016100
016200     IF WMP-CREATE-FUNCTION
016300         PERFORM P01000-PROCESS-CREATE
016400             THRU P01000-PROCESS-CREATE-EXIT
016500     ELSE
016600     IF WMP-UPDATE-FUNCTION
016700         PERFORM P02000-PROCESS-UPDATE
016800             THRU P02000-PROCESS-UPDATE-EXIT
016900     ELSE
017000     IF WMP-CANCEL-FUNCTION
017100         PERFORM P03000-PROCESS-CANCEL
017200             THRU P03000-PROCESS-CANCEL-EXIT
017300     ELSE
017400         MOVE 90                 TO WMP-RETURN-CODE.
017500
017600     CLOSE ORDER-FILE
017610           ORDER-PRODUCTION-FILE.
017700
017800     MOVE WS-MFGORD1-PARMS       TO LS-MFGORD1-PARMS.
017900
018000     GOBACK.
018100
018200 P00000-MAINLINE-EXIT.
018300     EXIT.
018400     EJECT
018500******************************************************************
018600*                                                               *
018700*    PARAGRAPH:  P01000-PROCESS-CREATE                          *
018800*                                                               *
018900*    FUNCTION :  VALIDATES AND WRITES A NEW ORDER RECORD WITH   *
019000*                STATUS = CREATED.  RULE 1 - QTY >= 1 AND DUE   *
019100*                DATE NOT BEFORE ORDER DATE.                    *
019200*                                                               *
019300*    CALLED BY:  P00000-MAINLINE                                *
019400*                                                               *
019500******************************************************************
019600
019700 P01000-PROCESS-CREATE.
019800
019900     PERFORM P00100-VALIDATE-QTY-DATE
020000         THRU P00100-VALIDATE-QTY-DATE-EXIT.
020100
020200     IF ERROR-FOUND
020300         GO TO P01000-PROCESS-CREATE-EXIT.
020400
020500     IF WMP-VEHICLE-MODEL-ID      = ZEROES
020600         MOVE 50                 TO WMP-RETURN-CODE
020700         GO TO P01000-PROCESS-CREATE-EXIT.
020800
020900     MOVE WMP-ORDER-ID            TO ORDER-ID.
021000     MOVE WMP-ORDER-DATE          TO ORDER-DATE.
021100     MOVE WMP-DUE-DATE            TO DUE-DATE.
021200     MOVE WMP-ORDER-QTY           TO ORDER-QTY.
021300     MOVE WMP-VEHICLE-MODEL-ID    TO ORDER-VEHICLE-MODEL-ID.
021400     MOVE 'CREATED'               TO ORDER-STATUS.
021500
021600     WRITE ORDER-RECORD.
021800
021900     IF NOT ORDFIL-OK
022000         MOVE 80                 TO WMP-RETURN-CODE.
022100
022200 P01000-PROCESS-CREATE-EXIT.
022300     EXIT.
022400     EJECT
022500******************************************************************
022600*                                                               *
022700*    PARAGRAPH:  P02000-PROCESS-UPDATE                          *
022800*                                                               *
022900*    FUNCTION :  RE-VALIDATES QTY/DATE RULES AND, RULE 2, THE   *
023000*                ORDER QUANTITY FLOOR (MAY NOT DROP BELOW THE   *
023100*                SUM OF ALLOCATED QTY ALREADY POSTED, AS        *
023110*                BROWSED FRESH FROM THE ORDER-PRODUCTION FILE   *
023120*                BY P05000-SUM-ALLOCATIONS).                     *
023200*                                                               *
023300*    CALLED BY:  P00000-MAINLINE                                *
023400*                                                               *
023500******************************************************************
023600
023700 P02000-PROCESS-UPDATE.
023800
023900     MOVE WMP-ORDER-ID            TO ORDER-ID.
024000
024100     READ ORDER-FILE
024200         INVALID KEY
024300         MOVE 70                 TO WMP-RETURN-CODE
024400         MOVE 'Y'                TO WS-ERROR-FOUND-SW.
024500
024600     IF ERROR-FOUND
024700         GO TO P02000-PROCESS-UPDATE-EXIT.
024800
024900     PERFORM P00100-VALIDATE-QTY-DATE
025000         THRU P00100-VALIDATE-QTY-DATE-EXIT.
025100
025200     IF ERROR-FOUND
025300         GO TO P02000-PROCESS-UPDATE-EXIT.
025400
025450     PERFORM P05000-SUM-ALLOCATIONS
025460         THRU P05000-SUM-ALLOCATIONS-EXIT.
025500     IF WMP-ORDER-QTY             < WS-RUNNING-ALLOC-SUM
025600         MOVE 60                 TO WMP-RETURN-CODE
025700         GO TO P02000-PROCESS-UPDATE-EXIT.
025800
025900     MOVE ORDER-STATUS            TO WS-SAVED-ORDER-STATUS.
026000
026100     MOVE WMP-ORDER-DATE          TO ORDER-DATE.
026200     MOVE WMP-DUE-DATE            TO DUE-DATE.
026300     MOVE WMP-ORDER-QTY           TO ORDER-QTY.
026400     MOVE WMP-VEHICLE-MODEL-ID    TO ORDER-VEHICLE-MODEL-ID.
026500     MOVE WS-SAVED-ORDER-STATUS   TO ORDER-STATUS.
026600
026700     REWRITE ORDER-RECORD.
026800
026900     IF NOT ORDFIL-OK
027000         MOVE 80                 TO WMP-RETURN-CODE.
027100
027200 P02000-PROCESS-UPDATE-EXIT.
027300     EXIT.
027400     EJECT
027500******************************************************************
027600*                                                               *
027700*    PARAGRAPH:  P03000-PROCESS-CANCEL                          *
027800*                                                               *
027900*    FUNCTION :  RULE 6 - AN ORDER ALREADY COMPLETED MAY NOT    *
028000*                BE CANCELLED.  OTHERWISE SETS ORDER-STATUS TO  *
028100*                CANCELLED UNCONDITIONALLY.                     *
028200*                                                               *
028300*    CALLED BY:  P00000-MAINLINE                                *
028400*                                                               *
028500******************************************************************
028600
028700 P03000-PROCESS-CANCEL.
028800
028900     MOVE WMP-ORDER-ID            TO ORDER-ID.
029000
029100     READ ORDER-FILE
029200         INVALID KEY
029300         MOVE 70                 TO WMP-RETURN-CODE
029400         MOVE 'Y'                TO WS-ERROR-FOUND-SW.
029500
029600     IF ERROR-FOUND
029700         GO TO P03000-PROCESS-CANCEL-EXIT.
029800
029900     IF ORDER-COMPLETED
030000         MOVE 65                 TO WMP-RETURN-CODE
030100         GO TO P03000-PROCESS-CANCEL-EXIT.
030200
030300     MOVE 'CANCELLED'             TO ORDER-STATUS.
030400
030500     REWRITE ORDER-RECORD.
030600
030700     IF NOT ORDFIL-OK
030800         MOVE 80                 TO WMP-RETURN-CODE.
030900
031000 P03000-PROCESS-CANCEL-EXIT.
031100     EXIT.
031200     EJECT
031300******************************************************************
031400*                                                               *
031500*    PARAGRAPH:  P00100-VALIDATE-QTY-DATE                       *
031600*                                                               *
031700*    FUNCTION :  RULE 1 - ORDER-QTY MUST BE >= 1 AND DUE-DATE   *
031800*                MUST NOT BE BEFORE ORDER-DATE.                 *
031900*                                                               *
032000*    CALLED BY:  P01000-PROCESS-CREATE, P02000-PROCESS-UPDATE   *
032100*                                                               *
032200******************************************************************
032300
032400 P00100-VALIDATE-QTY-DATE.
032500
032600     MOVE 'N'                     TO WS-ERROR-FOUND-SW.
032700
032800     IF WMP-ORDER-QTY             < 1
032900         MOVE 'Y'                TO WS-ERROR-FOUND-SW
033000         MOVE 10                 TO WMP-RETURN-CODE
033100         GO TO P00100-VALIDATE-QTY-DATE-EXIT.
033200
033300     IF WMP-DUE-DATE              < WMP-ORDER-DATE
033400         MOVE 'Y'                TO WS-ERROR-FOUND-SW
033500         MOVE 20                 TO WMP-RETURN-CODE.
033600
033700 P00100-VALIDATE-QTY-DATE-EXIT.
033800     EXIT.
033900     EJECT
034000******************************************************************
034010*                                                               *
034020*    PARAGRAPH:  P05000-SUM-ALLOCATIONS                         *
034030*                                                               *
034040*    FUNCTION :  RULE 2 - BROWSES THE ORDER-PRODUCTION FILE AND *
034050*                SUMS ALLOCATED-QTY FOR ALL LINES POSTED        *
034060*                AGAINST THE ORDER CURRENTLY IN WMP-ORDER-ID SO *
034070*                THE QUANTITY FLOOR IS CHECKED AGAINST A SUM    *
034080*                THIS PROGRAM COMPUTED ITSELF, NOT A CALLER-    *
034090*                SUPPLIED NUMBER.                                *
034100*                                                               *
034110*    CALLED BY:  P02000-PROCESS-UPDATE                          *
034120*                                                               *
034130******************************************************************
034140
034150 P05000-SUM-ALLOCATIONS.
034160
034170     MOVE ZEROES                 TO WS-RUNNING-ALLOC-SUM.
034180     MOVE 'N'                    TO WS-END-OF-PROCESS-SW.
034190
034200     MOVE ZEROES                 TO ORDPRD-ID.
034210
034220     START ORDER-PRODUCTION-FILE KEY NOT LESS THAN ORDPRD-ID
034230         INVALID KEY
034240         MOVE 'Y'                TO WS-END-OF-PROCESS-SW.
034250
034260     PERFORM P05100-SUM-LOOP
034270         THRU P05100-SUM-LOOP-EXIT
034280         UNTIL END-OF-PROCESS.
034290
034300 P05000-SUM-ALLOCATIONS-EXIT.
034310     EXIT.
034320     EJECT
034330 P05100-SUM-LOOP.
034340
034350     READ ORDER-PRODUCTION-FILE NEXT RECORD
034360         AT END
034370         MOVE 'Y'                TO WS-END-OF-PROCESS-SW
034380         GO TO P05100-SUM-LOOP-EXIT.
034390
034400     IF ORDPRD-ORDER-ID          = WMP-ORDER-ID
034410         ADD ORDPRD-ALLOCATED-QTY TO WS-RUNNING-ALLOC-SUM
034420     END-IF.
034430
034440 P05100-SUM-LOOP-EXIT.
034450     EXIT.
034460     EJECT
