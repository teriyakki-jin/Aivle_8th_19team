000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGORD2.
000300 AUTHOR. R J KOWALCZYK.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGORD2                                          *
001400*                                                               *
001500* FUNCTION:   MFGORD2 IS A CALLED SUBROUTINE THAT POSTS OR      *
001600*             REMOVES AN ORDER-PRODUCTION ALLOCATION LINE.      *
001700*             IT BROWSES THE ORDER-PRODUCTION FILE FOR ALL      *
001800*             LINES ALREADY POSTED AGAINST THE ORDER, SUMS      *
001900*             THE ALLOCATED QUANTITY, APPLIES THE ALLOCATION    *
002000*             CEILING (RULE 3) AND RE-DERIVES ORDER-STATUS      *
002100*             (RULE 4) ON THE ORDER MASTER.                     *
002200*                                                               *
002300* FILES   :   ORDER-PRODUCTION-FILE -  VSAM KSDS    (UPDATE)    *
002400*             ORDER-FILE             -  VSAM KSDS    (UPDATE)   *
002500*                                                               *
002600* CALLED BY:  MFGB04A, AND ANY ON-LINE ALLOCATION FRONT END     *
002700*                                                               *
002800******************************************************************
002900*             PROGRAM CHANGE LOG                                *
003000*             -------------------                               *
003100*                                                               *
003200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003300*  --------   --------------------  --------------------------  *
003400*  04/02/91   R KOWALCZYK           INITIAL VERSION - ALLOCATE  *
003500*                                   FUNCTION ONLY               *
003600*  11/19/93   D L FENNIMORE         ADDED DEALLOCATE FUNCTION    *
003700*                                   AND COMMON STATUS-DERIVE     *
003800*                                   PARAGRAPH                   *
003900*  08/05/95   D L FENNIMORE         CORRECTED CEILING CHECK TO   *
004000*                                   COMPARE RUNNING TOTAL PLUS   *
004100*                                   NEW QTY, NOT JUST NEW QTY    *
004200*  11/18/98   P A VANCE             Y2K REMEDIATION - NO 2-DIGIT CC0400
004300*                                   YEAR FIELDS IN THIS MODULE   CC0400
004400*  05/14/01   P A VANCE             REQ 4803 - ALLOCATED-QTY     CC4803
004500*                                   MUST BE >= 1 (WAS ALLOWING   CC4803
004600*                                   ZERO QUANTITY LINES)         CC4803
004700*  09/30/04   T N OSEI              REQ 5901 - STATUS DERIVATION CC5901
004800*                                   EXTRACTED TO SHARED PARA SO  CC5901
004900*                                   DEALLOCATE REUSES SAME LOGIC CC5901
004950*  02/14/06   R M ABEYTA            REQ 6203 - PADDED THE       CC6203
004960*                                   SWITCH AND PARAMETER AREAS  CC6203
004970*                                   FOR FUTURE EXPANSION        CC6203
005000*                                                               *
005100******************************************************************
005200     EJECT
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-3090.
005600 OBJECT-COMPUTER. IBM-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT ORDER-PRODUCTION-FILE ASSIGN TO DORDPRD
006300                                ORGANIZATION IS INDEXED
006400                                ACCESS IS DYNAMIC
006500                                RECORD KEY IS ORDPRD-ID
006600                                FILE STATUS IS WS-ORDPRD-FSTATUS.
006700
006800     SELECT ORDER-FILE          ASSIGN TO VORDER
006900                                ORGANIZATION IS INDEXED
007000                                ACCESS IS RANDOM
007100                                RECORD KEY IS ORDER-ID
007200                                FILE STATUS IS WS-ORDER-FSTATUS.
007300     EJECT
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  ORDER-PRODUCTION-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 36 CHARACTERS.
008000     COPY DORDPRD.
008100
008200 FD  ORDER-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS.
008500     COPY VORDER.
008600     EJECT
008700 WORKING-STORAGE SECTION.
008800
008900******************************************************************
009000*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ACCUMULATORS)   *
009100******************************************************************
009200 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
009300 77  WS-RUNNING-ALLOC-SUM        PIC S9(9) COMP-3 VALUE +0.
009400 77  WS-NEW-ALLOC-TOTAL          PIC S9(9) COMP-3 VALUE +0.
009500
009600******************************************************************
009700*    SWITCHES                                                   *
009800******************************************************************
009900 01  WS-SWITCHES.
010000     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
010100         88  END-OF-PROCESS                VALUE 'Y'.
010200     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
010300         88  ERROR-FOUND                   VALUE 'Y'.
010350     05  FILLER                  PIC X(03) VALUE SPACES.
010400     EJECT
010500******************************************************************
010600*    MISCELLANEOUS WORK FIELDS                                  *
010700******************************************************************
010800 01  WS-MISCELLANEOUS-FIELDS.
010900     05  WS-ORDPRD-FSTATUS       PIC XX    VALUE SPACES.
011000         88  ORDPRDF-OK                    VALUE '00'.
011100         88  ORDPRDF-END                   VALUE '10'.
011200         88  ORDPRDF-NOTFOUND              VALUE '23'.
011300     05  WS-ORDER-FSTATUS        PIC XX    VALUE SPACES.
011400         88  ORDFIL-OK                     VALUE '00'.
011500         88  ORDFIL-NOTFOUND               VALUE '23'.
011600     05  WS-ORDER-QTY-COMP       PIC S9(9) COMP-3 VALUE +0.
011700     05  WS-ORDER-QTY-COMP-R REDEFINES
011800                                WS-ORDER-QTY-COMP.
011900         10  FILLER              PIC X(02).
012000         10  WS-ORDER-QTY-DISP-R PIC X(03).
012100     05  FILLER                  PIC X(12) VALUE SPACES.
012200     EJECT
012300******************************************************************
012400*    CALLER PARAMETER/RETURN AREA                                *
012500******************************************************************
012600 01  WS-MFGORD2-PARMS.
012700     05  WMP-FUNCTION-CODE       PIC X(01) VALUE SPACES.
012800         88  WMP-ALLOCATE-FUNCTION         VALUE 'A'.
012900         88  WMP-DEALLOCATE-FUNCTION       VALUE 'D'.
013000     05  WMP-ORDER-PRODUCTION-ID PIC 9(09) VALUE ZEROES.
013010     05  WMP-ORDPRD-ID-R REDEFINES
013020                                 WMP-ORDER-PRODUCTION-ID
013030                                 PIC X(09).
013100     05  WMP-ORDER-ID            PIC 9(09) VALUE ZEROES.
013200     05  WMP-ORDER-ID-R REDEFINES WMP-ORDER-ID
013300                                 PIC X(09).
013400     05  WMP-PRODUCTION-ID       PIC 9(09) VALUE ZEROES.
013500     05  WMP-ALLOCATED-QTY       PIC 9(07) VALUE ZEROES.
013600     05  WMP-RETURN-CODE         PIC 9(02) VALUE ZEROES.
013650     05  FILLER                  PIC X(05) VALUE SPACES.
013700     EJECT
013800     COPY MFGERRWS.
013900     EJECT
014000 LINKAGE SECTION.
014100 01  LS-MFGORD2-PARMS.
014110     05  LS-MFGORD2-DATA         PIC X(37).
014120     05  FILLER                  PIC X(05).
014200     EJECT
014300******************************************************************
014400*    P R O C E D U R E    D I V I S I O N                       *
014500******************************************************************
014600 PROCEDURE DIVISION USING LS-MFGORD2-PARMS.
014700
014800******************************************************************
014900*                                                               *
015000*    PARAGRAPH:  P00000-MAINLINE                                *
015100*                                                               *
015200*    FUNCTION :  SUBROUTINE ENTRY, CONTROL HIGH LEVEL            *
015300*                PROCESSING OF AN ALLOCATE OR DEALLOCATE        *
015400*                REQUEST AGAINST THE ORDER-PRODUCTION FILE.     *
015500*                                                               *
015600*    CALLED BY:  NONE                                           *
015700*                                                               *
015800******************************************************************
015900
016000 P00000-MAINLINE.
016100
016200     MOVE LS-MFGORD2-PARMS       TO WS-MFGORD2-PARMS.
016300     MOVE 'N'                    TO WS-ERROR-FOUND-SW.
016400     MOVE ZEROES                 TO WMP-RETURN-CODE.
016500
016600     OPEN I-O ORDER-PRODUCTION-FILE
016700               ORDER-FILE.
016800
016900     MOVE WMP-ORDER-ID           TO ORDER-ID.
017000     READ ORDER-FILE
017100         INVALID KEY
017200         MOVE 'Y'                TO WS-ERROR-FOUND-SW
017300         MOVE 70                 TO WMP-RETURN-CODE.
017400
017500     IF ERROR-FOUND
017600         GO TO P00000-CLOSE-AND-RETURN.
017700
017800     IF WMP-ALLOCATE-FUNCTION
017900         PERFORM P01000-PROCESS-ALLOCATE
018000             THRU P01000-PROCESS-ALLOCATE-EXIT
018100     ELSE
018200     IF WMP-DEALLOCATE-FUNCTION
018300         PERFORM P02000-PROCESS-DEALLOCATE
018400             THRU P02000-PROCESS-DEALLOCATE-EXIT
018500     ELSE
018600         MOVE 90                 TO WMP-RETURN-CODE.
018700
018800 P00000-CLOSE-AND-RETURN.
018900
019000     CLOSE ORDER-PRODUCTION-FILE
019100           ORDER-FILE.
019200
019300     MOVE WS-MFGORD2-PARMS       TO LS-MFGORD2-PARMS.
019400
019500     GOBACK.
019600
019700 P00000-MAINLINE-EXIT.
019800     EXIT.
019900     EJECT
020000******************************************************************
020100*                                                               *
020200*    PARAGRAPH:  P01000-PROCESS-ALLOCATE                        *
020300*                                                               *
020400*    FUNCTION :  RULE 3 - VALIDATES ALLOCATED QTY >= 1 AND      *
020500*                RUNNING TOTAL + NEW QTY DOES NOT EXCEED        *
020600*                ORDER-QTY.  WRITES THE NEW LINE AND RE-DERIVES *
020700*                ORDER-STATUS.                                  *
020800*                                                               *
020900*    CALLED BY:  P00000-MAINLINE                                *
021000*                                                               *
021100******************************************************************
021200
021300 P01000-PROCESS-ALLOCATE.
021400
021500     IF WMP-ALLOCATED-QTY        < 1
021600         MOVE 10                 TO WMP-RETURN-CODE
021700         GO TO P01000-PROCESS-ALLOCATE-EXIT.
021800
021900     PERFORM P05000-SUM-ALLOCATIONS
022000         THRU P05000-SUM-ALLOCATIONS-EXIT.
022100
022200     COMPUTE WS-NEW-ALLOC-TOTAL =
022300         WS-RUNNING-ALLOC-SUM + WMP-ALLOCATED-QTY.
022400
022500     IF WS-NEW-ALLOC-TOTAL        > ORDER-QTY
022600         MOVE 15                 TO WMP-RETURN-CODE
022700         GO TO P01000-PROCESS-ALLOCATE-EXIT.
022800
022900     MOVE WMP-ORDER-PRODUCTION-ID TO ORDPRD-ID.
023000     MOVE WMP-ALLOCATED-QTY      TO ORDPRD-ALLOCATED-QTY.
023100     MOVE WMP-ORDER-ID           TO ORDPRD-ORDER-ID.
023200     MOVE WMP-PRODUCTION-ID      TO ORDPRD-PRODUCTION-ID.
023300
023400     WRITE ORDER-PRODUCTION-RECORD.
023500
023600     IF NOT ORDPRDF-OK
023700         MOVE 80                 TO WMP-RETURN-CODE
023800         GO TO P01000-PROCESS-ALLOCATE-EXIT.
023900
024000     PERFORM P09000-DERIVE-ORDER-STATUS
024100         THRU P09000-DERIVE-ORDER-STATUS-EXIT.
024200
024300 P01000-PROCESS-ALLOCATE-EXIT.
024400     EXIT.
024500     EJECT
024600******************************************************************
024700*                                                               *
024800*    PARAGRAPH:  P02000-PROCESS-DEALLOCATE                      *
024900*                                                               *
025000*    FUNCTION :  DELETES THE ORDER-PRODUCTION LINE AND          *
025100*                RE-DERIVES ORDER-STATUS THE SAME WAY.          *
025200*                                                               *
025300*    CALLED BY:  P00000-MAINLINE                                *
025400*                                                               *
025500******************************************************************
025600
025700 P02000-PROCESS-DEALLOCATE.
025800
025900     MOVE WMP-ORDER-PRODUCTION-ID TO ORDPRD-ID.
026000
026100     READ ORDER-PRODUCTION-FILE
026200         INVALID KEY
026300         MOVE 'Y'                TO WS-ERROR-FOUND-SW
026400         MOVE 70                 TO WMP-RETURN-CODE.
026500
026600     IF ERROR-FOUND
026700         GO TO P02000-PROCESS-DEALLOCATE-EXIT.
026800
026900     DELETE ORDER-PRODUCTION-FILE.
027000
027100     IF NOT ORDPRDF-OK
027200         MOVE 80                 TO WMP-RETURN-CODE
027300         GO TO P02000-PROCESS-DEALLOCATE-EXIT.
027400
027500     PERFORM P05000-SUM-ALLOCATIONS
027600         THRU P05000-SUM-ALLOCATIONS-EXIT.
027700
027800     PERFORM P09000-DERIVE-ORDER-STATUS
027900         THRU P09000-DERIVE-ORDER-STATUS-EXIT.
028000
028100 P02000-PROCESS-DEALLOCATE-EXIT.
028200     EXIT.
028300     EJECT
028400******************************************************************
028500*                                                               *
028600*    PARAGRAPH:  P05000-SUM-ALLOCATIONS                         *
028700*                                                               *
028800*    FUNCTION :  BROWSES THE ORDER-PRODUCTION FILE AND SUMS     *
028900*                ALLOCATED-QTY FOR ALL LINES POSTED AGAINST     *
029000*                THE ORDER CURRENTLY IN WMP-ORDER-ID.           *
029100*                                                               *
029200*    CALLED BY:  P01000-PROCESS-ALLOCATE,                       *
029300*                P02000-PROCESS-DEALLOCATE                      *
029400*                                                               *
029500******************************************************************
029600
029700 P05000-SUM-ALLOCATIONS.
029800
029900     MOVE ZEROES                 TO WS-RUNNING-ALLOC-SUM.
030000     MOVE 'N'                    TO WS-END-OF-PROCESS-SW.
030100
030200     MOVE ZEROES                 TO ORDPRD-ID.
030300
030400     START ORDER-PRODUCTION-FILE KEY NOT LESS THAN ORDPRD-ID
030500         INVALID KEY
030600         MOVE 'Y'                TO WS-END-OF-PROCESS-SW.
030700
030800     PERFORM P05100-SUM-LOOP
030900         THRU P05100-SUM-LOOP-EXIT
031000         UNTIL END-OF-PROCESS.
031100
031200 P05000-SUM-ALLOCATIONS-EXIT.
031300     EXIT.
031400     EJECT
031500 P05100-SUM-LOOP.
031600
031700     READ ORDER-PRODUCTION-FILE NEXT RECORD
031800         AT END
031900         MOVE 'Y'                TO WS-END-OF-PROCESS-SW
032000         GO TO P05100-SUM-LOOP-EXIT.
032100
032200     IF ORDPRD-ORDER-ID          = WMP-ORDER-ID
032300       AND ORDPRD-ID              NOT = WMP-ORDER-PRODUCTION-ID
032400         ADD ORDPRD-ALLOCATED-QTY TO WS-RUNNING-ALLOC-SUM
032500     END-IF.
032600
032700 P05100-SUM-LOOP-EXIT.
032800     EXIT.
032900     EJECT
033000******************************************************************
033100*                                                               *
033200*    PARAGRAPH:  P09000-DERIVE-ORDER-STATUS                     *
033300*                                                               *
033400*    FUNCTION :  RULE 4 - ORDER-STATUS IS STRICTLY A FUNCTION   *
033500*                OF THE ALLOCATION SUM VS ORDER-QTY.            *
033600*                                                               *
033700*    CALLED BY:  P01000-PROCESS-ALLOCATE,                       *
033800*                P02000-PROCESS-DEALLOCATE                      *
033900*                                                               *
034000******************************************************************
034100
034200 P09000-DERIVE-ORDER-STATUS.
034300
034400     IF WMP-ALLOCATE-FUNCTION
034500         ADD WMP-ALLOCATED-QTY   TO WS-RUNNING-ALLOC-SUM.
034600
034700     IF WS-RUNNING-ALLOC-SUM      = ZEROES
034800         MOVE 'CREATED'          TO ORDER-STATUS
034900     ELSE
035000     IF WS-RUNNING-ALLOC-SUM      < ORDER-QTY
035100         MOVE 'PARTIALLY_ALLOCATED'
035200                                 TO ORDER-STATUS
035300     ELSE
035400         MOVE 'FULLY_ALLOCATED'  TO ORDER-STATUS.
035500
035600     REWRITE ORDER-RECORD.
035700
035800 P09000-DERIVE-ORDER-STATUS-EXIT.
035900     EXIT.
036000     EJECT
