000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGORD3.
000300 AUTHOR. D L FENNIMORE.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 11/21/1993.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGORD3                                          *
001400*                                                               *
001500* FUNCTION:   MFGORD3 IS A CALLED SUBROUTINE THAT APPLIES THE   *
001600*             ORDER AUTO-COMPLETION RULE (RULE 5).  AN ORDER    *
001700*             IS ONLY ELIGIBLE FOR AUTOMATIC COMPLETION WHEN    *
001800*             IT IS FULLY_ALLOCATED AND EVERY PRODUCTION RUN    *
001900*             LINKED TO IT THROUGH THE ORDER-PRODUCTION FILE    *
002000*             HAS REACHED COMPLETED STATUS.  ORDERS WITH NO     *
002100*             ALLOCATION LINES AT ALL ARE NEVER ELIGIBLE.       *
002200*                                                               *
002300* FILES   :   ORDER-FILE             -  VSAM KSDS   (UPDATE)    *
002400*             ORDER-PRODUCTION-FILE  -  VSAM KSDS   (INPUT)     *
002500*             PRODUCTION-FILE        -  VSAM KSDS   (INPUT)     *
002600*                                                               *
002700* CALLED BY:  MFGB04A - ONE CALL PER ORDER LINKED TO A          *
002800*             PRODUCTION RUN THAT JUST COMPLETED                *
002900*                                                               *
003000******************************************************************
003100*             PROGRAM CHANGE LOG                                *
003200*             -------------------                               *
003300*                                                               *
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003500*  --------   --------------------  --------------------------  *
003600*  11/21/93   D L FENNIMORE         INITIAL VERSION              *
003700*  03/09/96   D L FENNIMORE         ADDED CHECK FOR ZERO         *
003800*                                   ALLOCATION LINES - ORDERS    *
003900*                                   WITH NONE WERE COMPLETING    *
004000*                                   IN ERROR                     *
004100*  11/18/98   P A VANCE             Y2K REMEDIATION - NO 2-DIGIT CC0400
004200*                                   YEAR FIELDS IN THIS MODULE   CC0400
004300*  02/17/02   P A VANCE             REQ 4311 - SKIP SILENTLY IF  CC4311
004400*                                   ORDER ALREADY COMPLETED OR   CC4311
004500*                                   CANCELLED, RETURN CODE 00    CC4311
004600*  09/30/04   T N OSEI              REQ 5901 - BROWSE LOGIC      CC5901
004700*                                   ALIGNED WITH MFGORD2 STYLE   CC5901
004750*  02/14/06   R M ABEYTA            REQ 6203 - PADDED THE       CC6203
004760*                                   SWITCH AND PARAMETER AREAS  CC6203
004770*                                   FOR FUTURE EXPANSION        CC6203
004800*                                                               *
004900******************************************************************
005000     EJECT
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-3090.
005400 OBJECT-COMPUTER. IBM-3090.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT ORDER-FILE            ASSIGN TO VORDER
006100                                ORGANIZATION IS INDEXED
006200                                ACCESS IS RANDOM
006300                                RECORD KEY IS ORDER-ID
006400                                FILE STATUS IS WS-ORDER-FSTATUS.
006500
006600     SELECT ORDER-PRODUCTION-FILE ASSIGN TO DORDPRD
006700                                ORGANIZATION IS INDEXED
006800                                ACCESS IS DYNAMIC
006900                                RECORD KEY IS ORDPRD-ID
007000                                FILE STATUS IS WS-ORDPRD-FSTATUS.
007100
007200     SELECT PRODUCTION-FILE       ASSIGN TO VPRODCTN
007300                                ORGANIZATION IS INDEXED
007400                                ACCESS IS RANDOM
007500                                RECORD KEY IS PRODUCTION-ID
007600                                FILE STATUS IS WS-PRODCTN-FSTATUS.
007700     EJECT
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  ORDER-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS.
008400     COPY VORDER.
008500
008600 FD  ORDER-PRODUCTION-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 36 CHARACTERS.
008900     COPY DORDPRD.
009000
009100 FD  PRODUCTION-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 71 CHARACTERS.
009400     COPY VPRODCTN.
009500     EJECT
009600 WORKING-STORAGE SECTION.
009700
009800******************************************************************
009900*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ACCUMULATORS)   *
010000******************************************************************
010100 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
010200 77  WS-LINKED-COUNT             PIC S9(7) COMP-3 VALUE +0.
010300 77  WS-NOT-COMPLETED-COUNT      PIC S9(7) COMP-3 VALUE +0.
010400
010500******************************************************************
010600*    SWITCHES                                                   *
010700******************************************************************
010800 01  WS-SWITCHES.
010900     05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.
011000         88  END-OF-PROCESS                VALUE 'Y'.
011100     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
011200         88  ERROR-FOUND                   VALUE 'Y'.
011300     05  WS-NOT-ELIGIBLE-SW      PIC X     VALUE 'N'.
011400         88  ORDER-NOT-ELIGIBLE            VALUE 'Y'.
011450     05  FILLER                  PIC X(02) VALUE SPACES.
011500     EJECT
011600******************************************************************
011700*    MISCELLANEOUS WORK FIELDS                                  *
011800******************************************************************
011900 01  WS-MISCELLANEOUS-FIELDS.
012000     05  WS-ORDER-FSTATUS        PIC XX    VALUE SPACES.
012100         88  ORDFIL-OK                     VALUE '00'.
012200         88  ORDFIL-NOTFOUND                VALUE '23'.
012300     05  WS-ORDPRD-FSTATUS       PIC XX    VALUE SPACES.
012400         88  ORDPRDF-OK                     VALUE '00'.
012500     05  WS-PRODCTN-FSTATUS      PIC XX    VALUE SPACES.
012600         88  PRODCTNF-OK                    VALUE '00'.
012700         88  PRODCTNF-NOTFOUND              VALUE '23'.
012800     05  WS-SAVED-ORDER-ID       PIC 9(09) VALUE ZEROES.
012900     05  WS-SAVED-ORDER-ID-R REDEFINES
013000                                WS-SAVED-ORDER-ID.
013100         10  FILLER              PIC X(04).
013200         10  WS-SAVED-ORDID-LOW  PIC X(05).
013300     05  FILLER                  PIC X(10) VALUE SPACES.
013400     EJECT
013500******************************************************************
013600*    CALLER PARAMETER/RETURN AREA                                *
013700******************************************************************
013800 01  WS-MFGORD3-PARMS.
013900     05  WMP-ORDER-ID            PIC 9(09) VALUE ZEROES.
014000     05  WMP-ORDER-ID-R REDEFINES WMP-ORDER-ID
014100                                 PIC X(09).
014200     05  WMP-RETURN-CODE         PIC 9(02) VALUE ZEROES.
014300         88  WMP-ORDER-COMPLETED           VALUE 00.
014400         88  WMP-ORDER-NOT-ELIGIBLE        VALUE 05.
014410     05  WMP-RETURN-CODE-R REDEFINES
014420                                 WMP-RETURN-CODE
014430                                 PIC X(02).
014450     05  FILLER                  PIC X(05) VALUE SPACES.
014600     EJECT
014700     COPY MFGERRWS.
014800     EJECT
014900 LINKAGE SECTION.
015000 01  LS-MFGORD3-PARMS.
015010     05  LS-MFGORD3-DATA         PIC X(11).
015020     05  FILLER                  PIC X(05).
015100     EJECT
015200******************************************************************
015300*    P R O C E D U R E    D I V I S I O N                       *
015400******************************************************************
015500 PROCEDURE DIVISION USING LS-MFGORD3-PARMS.
015600
015700******************************************************************
015800*                                                               *
015900*    PARAGRAPH:  P00000-MAINLINE                                *
016000*                                                               *
016100*    FUNCTION :  SUBROUTINE ENTRY.  SKIPS ORDERS THAT ARE NOT   *
016200*                YET FULLY_ALLOCATED, ARE ALREADY COMPLETED OR  *
016300*                CANCELLED, OR THAT HAVE NO ALLOCATION LINES.   *
016400*                                                               *
016500*    CALLED BY:  NONE                                           *
016600*                                                               *
016700******************************************************************
016800
016900 P00000-MAINLINE.
017000
017100     MOVE LS-MFGORD3-PARMS       TO WS-MFGORD3-PARMS.
017200     MOVE 'N'                    TO WS-ERROR-FOUND-SW.
017300     MOVE 'N'                    TO WS-NOT-ELIGIBLE-SW.
017400     MOVE ZEROES                 TO WMP-RETURN-CODE.
017500
017600     OPEN I-O   ORDER-FILE
017700     OPEN INPUT ORDER-PRODUCTION-FILE
017800                PRODUCTION-FILE.
017900
018000     MOVE WMP-ORDER-ID           TO ORDER-ID
018100                                    WS-SAVED-ORDER-ID.
018200
018300     READ ORDER-FILE
018400         INVALID KEY
018500         MOVE 'Y'                TO WS-ERROR-FOUND-SW
018600         MOVE 70                 TO WMP-RETURN-CODE.
018700
018800     IF ERROR-FOUND
018900         GO TO P00000-CLOSE-AND-RETURN.
019000
019100     IF ORDER-COMPLETED
019200       OR ORDER-CANCELLED
019300         GO TO P00000-CLOSE-AND-RETURN.
019400
019500     IF NOT ORDER-FULLY-ALLOC
019600         MOVE 05                 TO WMP-RETURN-CODE
019700         GO TO P00000-CLOSE-AND-RETURN.
019800
019900     PERFORM P05000-CHECK-LINKED-RUNS
020000         THRU P05000-CHECK-LINKED-RUNS-EXIT.
020100
020200     IF ORDER-NOT-ELIGIBLE
020300         MOVE 05                 TO WMP-RETURN-CODE
020400         GO TO P00000-CLOSE-AND-RETURN.
020500
020600     MOVE 'COMPLETED'            TO ORDER-STATUS.
020700     MOVE ORDER-ID               TO WS-SAVED-ORDER-ID.
020800     REWRITE ORDER-RECORD.
020900
021000     IF NOT ORDFIL-OK
021100         MOVE 80                 TO WMP-RETURN-CODE.
021200
021300 P00000-CLOSE-AND-RETURN.
021400
021500     CLOSE ORDER-FILE
021600           ORDER-PRODUCTION-FILE
021700           PRODUCTION-FILE.
021800
021900     MOVE WS-MFGORD3-PARMS       TO LS-MFGORD3-PARMS.
022000
022100     GOBACK.
022200
022300 P00000-MAINLINE-EXIT.
022400     EXIT.
022500     EJECT
022600******************************************************************
022700*                                                               *
022800*    PARAGRAPH:  P05000-CHECK-LINKED-RUNS                       *
022900*                                                               *
023000*    FUNCTION :  RULE 5 - BROWSES THE ORDER-PRODUCTION FILE FOR *
023100*                EVERY LINE POSTED AGAINST THE ORDER AND CHECKS *
023200*                THE PRODUCTION-STATUS OF EACH LINKED RUN.  IF  *
023300*                ANY LINKED RUN IS NOT COMPLETED, OR IF THERE   *
023400*                ARE NO LINKED RUNS AT ALL, THE ORDER IS NOT    *
023500*                ELIGIBLE FOR AUTO-COMPLETION.                  *
023600*                                                               *
023700*    CALLED BY:  P00000-MAINLINE                                *
023800*                                                               *
023900******************************************************************
024000
024100 P05000-CHECK-LINKED-RUNS.
024200
024300     MOVE ZEROES                 TO WS-LINKED-COUNT
024400                                    WS-NOT-COMPLETED-COUNT.
024500     MOVE 'N'                    TO WS-END-OF-PROCESS-SW.
024600
024700     MOVE ZEROES                 TO ORDPRD-ID.
024800
024900     START ORDER-PRODUCTION-FILE KEY NOT LESS THAN ORDPRD-ID
025000         INVALID KEY
025100         MOVE 'Y'                TO WS-END-OF-PROCESS-SW.
025200
025300     PERFORM P05100-CHECK-LOOP
025400         THRU P05100-CHECK-LOOP-EXIT
025500         UNTIL END-OF-PROCESS.
025600
025700     IF WS-LINKED-COUNT           = ZEROES
025800       OR WS-NOT-COMPLETED-COUNT  > ZEROES
025900         MOVE 'Y'                TO WS-NOT-ELIGIBLE-SW.
026000
026100 P05000-CHECK-LINKED-RUNS-EXIT.
026200     EXIT.
026300     EJECT
026400 P05100-CHECK-LOOP.
026500
026600     READ ORDER-PRODUCTION-FILE NEXT RECORD
026700         AT END
026800         MOVE 'Y'                TO WS-END-OF-PROCESS-SW
026900         GO TO P05100-CHECK-LOOP-EXIT.
027000
027100     IF ORDPRD-ORDER-ID          NOT = WS-SAVED-ORDER-ID
027200         GO TO P05100-CHECK-LOOP-EXIT.
027300
027400     ADD 1                       TO WS-LINKED-COUNT.
027500
027600     MOVE ORDPRD-PRODUCTION-ID   TO PRODUCTION-ID.
027700     READ PRODUCTION-FILE
027800         INVALID KEY
027900         ADD 1                   TO WS-NOT-COMPLETED-COUNT
028000         GO TO P05100-CHECK-LOOP-EXIT.
028100
028200     IF NOT PRODN-COMPLETED
028300         ADD 1                   TO WS-NOT-COMPLETED-COUNT.
028400
028500 P05100-CHECK-LOOP-EXIT.
028600     EXIT.
028700     EJECT
