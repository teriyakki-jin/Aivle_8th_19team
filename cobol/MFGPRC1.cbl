000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGPRC1.
000300 AUTHOR. PAUL BARON.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 04/20/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGPRC1                                          *
001400*                                                               *
001500* FUNCTION:   MFGPRC1 IS A CALLED SUBROUTINE THAT MAINTAINS     *
001600*             THE PROCESS EXECUTION DETAIL FOR A PRODUCTION     *
001700*             RUN.  IT ENFORCES THE PROCESS EXECUTION STATE     *
001800*             MACHINE (RULE 9) -- READY, IN_PROGRESS, COMPLETED *
001900*             AND STOPPED -- AND, WHEN A STEP IS MARKED         *
002000*             COMPLETED, COMPUTES THE ELAPSED DURATION IN WHOLE *
002100*             MINUTES, TRUNCATED TOWARD ZERO (RULE 10).         *
002200*                                                               *
002300* FILES   :   PROCESS-EXECUTION-FILE -  VSAM KSDS   (UPDATE)    *
002400*                                                               *
002500* CALLED BY:  ANY PROCESS EXECUTION FRONT END, MFGB04A          *
002600*                                                               *
002700******************************************************************
002800*             PROGRAM CHANGE LOG                                *
002900*             -------------------                               *
003000*                                                               *
003100*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003200*  --------   --------------------  --------------------------  *
003300*  04/20/91   PAUL BARON            INITIAL VERSION - CREATE     *
003400*                                   AND OPERATE FUNCTIONS ONLY   *
003500*  04/19/93   PAUL BARON            ADDED COMPLETE FUNCTION AND  *
003600*                                   ELAPSED-MINUTES CALCULATION  *
003700*                                   REUSING THE JULIAN DATE      *
003800*                                   ARITHMETIC FROM THE ORDER    *
003900*                                   AGING ROUTINE                *
004000*  12/13/95   PAUL BARON            ADDED STOP AND UPDATE        *
004100*                                   FUNCTIONS                    *
004200*  11/18/98   P A VANCE             Y2K REMEDIATION - NO 2-DIGIT CC0400
004300*                                   YEAR FIELDS IN THIS MODULE   CC0400
004400*  04/19/02   PAUL BARON            ADDED CALL TO LANGUAGE      *
004500*                                   ENVIRONMENT (LE) ROUTINE    *
004600*                                   CEEGMT SO ABEND AID REPORT  *
004700*                                   CAN SHOW LAST CALL EXECUTED *
004800*  09/30/04   T N OSEI              REQ 5901 - DURATION IS ZERO  CC5901
004900*                                   WHEN EITHER DATE IS BLANK,   CC5901
005000*                                   NOT JUST WHEN BOTH ARE       CC5901
005050*  02/14/06   R M ABEYTA            REQ 6203 - GROUPED THE LE    CC6203
005060*                                   CALL PARAMETERS UNDER ONE    CC6203
005070*                                   01-LEVEL AND PADDED THE       CC6203
005080*                                   SWITCH AND PARAMETER AREAS   CC6203
005090*                                   FOR FUTURE EXPANSION         CC6203
005100*                                                               *
005200******************************************************************
005300     EJECT
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT PROCESS-EXECUTION-FILE ASSIGN TO VPROCEXE
006400                                ORGANIZATION IS INDEXED
006500                                ACCESS IS RANDOM
006600                                RECORD KEY IS PROCEXE-ID
006700                                FILE STATUS IS WS-PROCEXE-FSTATUS.
006800     EJECT
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  PROCESS-EXECUTION-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 89 CHARACTERS.
007500     COPY VPROCEXE.
007600     EJECT
007700 WORKING-STORAGE SECTION.
007800
007900******************************************************************
008000*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ACCUMULATORS)   *
008100******************************************************************
008200 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
008300 77  WS-YEARS                    PIC 9(4)  COMP VALUE ZEROES.
008400 77  WS-REMAIN                   PIC 9(4)  COMP VALUE ZEROES.
008500
008600******************************************************************
008700*    SWITCHES                                                   *
008800******************************************************************
008900 01  WS-SWITCHES.
009000     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
009100         88  ERROR-FOUND                   VALUE 'Y'.
009150     05  FILLER                  PIC X(03) VALUE SPACES.
009200     EJECT
009300******************************************************************
009400*    MISCELLANEOUS WORK FIELDS                                  *
009500******************************************************************
009600 01  WS-MISCELLANEOUS-FIELDS.
009700     05  WS-PROCEXE-FSTATUS      PIC XX    VALUE SPACES.
009800         88  PROCEXEF-OK                   VALUE '00'.
009900         88  PROCEXEF-NOTFOUND             VALUE '23'.
010000     05  WS-SAVED-STATUS         PIC X(12) VALUE SPACES.
010100     05  WS-SAVED-STATUS-R REDEFINES
010200                                WS-SAVED-STATUS.
010300         10  WS-SAVED-STATUS-WORD1  PIC X(09).
010400         10  FILLER              PIC X(03).
010500     05  WS-JULIAN-DATE          PIC 9(7)  VALUE ZEROES.
010600     05  FILLER                  REDEFINES WS-JULIAN-DATE.
010700         07  WS-JD-YEAR          PIC 9(4).
010800         07  FILLER              REDEFINES WS-JD-YEAR.
010900             09  FILLER          PIC XX.
011000             09  WS-JD-YR        PIC XX.
011100         07  WS-JD-DAY           PIC 9(3).
011200     05  WS-ORDER-DATE           PIC 9(7)  VALUE ZEROES.
011300     05  FILLER                  REDEFINES WS-ORDER-DATE.
011400         07  WS-OD-YEAR          PIC 9(4).
011500         07  FILLER              REDEFINES WS-OD-YEAR.
011600             09  FILLER          PIC XX.
011700             09  WS-OD-YR        PIC XX.
011800         07  WS-OD-DAY           PIC 9(3).
011900     05  WS-YEAR-TABLE.
012000         07  FILLER              PIC 9(3)  VALUE 0.
012100         07  FILLER              PIC 9(3)  VALUE 31.
012200         07  FILLER              PIC 9(3)  VALUE 59.
012300         07  FILLER              PIC 9(3)  VALUE 90.
012400         07  FILLER              PIC 9(3)  VALUE 120.
012500         07  FILLER              PIC 9(3)  VALUE 151.
012600         07  FILLER              PIC 9(3)  VALUE 181.
012700         07  FILLER              PIC 9(3)  VALUE 212.
012800         07  FILLER              PIC 9(3)  VALUE 243.
012900         07  FILLER              PIC 9(3)  VALUE 273.
013000         07  FILLER              PIC 9(3)  VALUE 304.
013100         07  FILLER              PIC 9(3)  VALUE 334.
013200     05  FILLER                  REDEFINES WS-YEAR-TABLE.
013300         07  WS-DAYS             OCCURS 12 TIMES
013400                                 PIC 9(3).
013500     05  WS-LEAP-YEAR-TABLE.
013600         07  FILLER              PIC 9(3)  VALUE 0.
013700         07  FILLER              PIC 9(3)  VALUE 31.
013800         07  FILLER              PIC 9(3)  VALUE 60.
013900         07  FILLER              PIC 9(3)  VALUE 91.
014000         07  FILLER              PIC 9(3)  VALUE 121.
014100         07  FILLER              PIC 9(3)  VALUE 152.
014200         07  FILLER              PIC 9(3)  VALUE 182.
014300         07  FILLER              PIC 9(3)  VALUE 213.
014400         07  FILLER              PIC 9(3)  VALUE 244.
014500         07  FILLER              PIC 9(3)  VALUE 274.
014600         07  FILLER              PIC 9(3)  VALUE 305.
014700         07  FILLER              PIC 9(3)  VALUE 335.
014800     05  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.
014900         07  WS-LEAP-DAYS        OCCURS 12 TIMES
015000                                 PIC 9(3).
015100     05  WS-START-ABS-MINUTES    PIC S9(9) COMP-3 VALUE +0.
015200     05  WS-END-ABS-MINUTES      PIC S9(9) COMP-3 VALUE +0.
015210     05  WS-SD-HOUR              PIC 99    VALUE ZEROES.
015220     05  WS-SD-MINUTE            PIC 99    VALUE ZEROES.
015230     05  WS-ED-HOUR              PIC 99    VALUE ZEROES.
015240     05  WS-ED-MINUTE            PIC 99    VALUE ZEROES.
015300     EJECT
015400******************************************************************
015500*  LANGUAGE ENVIRONMENT (LE) ROUTINE WORK AREAS                  *
015600******************************************************************
015700 01  WS-LE-WORK-AREA.
015750     05  WS-LE-LILIAN-DATE       PIC S9(9) BINARY.
015800     05  WS-LE-SECS              COMP-2.
015900     05  WS-LE-RETURN-CODE.
016000         10  FILLER              PIC X(50).
016050     05  FILLER                  PIC X(04).
016100     EJECT
016200******************************************************************
016300*    CALLER PARAMETER/RETURN AREA                                *
016400******************************************************************
016500 01  WS-MFGPRC1-PARMS.
016600     05  WMP-FUNCTION-CODE       PIC X(01) VALUE SPACES.
016700         88  WMP-CREATE-FUNCTION           VALUE 'C'.
016800         88  WMP-UPDATE-FUNCTION           VALUE 'U'.
016900         88  WMP-OPERATE-FUNCTION          VALUE 'O'.
017000         88  WMP-COMPLETE-FUNCTION         VALUE 'P'.
017100         88  WMP-STOP-FUNCTION             VALUE 'T'.
017200     05  WMP-PROCEXE-ID          PIC 9(09) VALUE ZEROES.
017300     05  WMP-PROCEXE-ID-R REDEFINES
017400                                WMP-PROCEXE-ID
017500                                PIC X(09).
017600     05  WMP-START-DATE          PIC X(14) VALUE SPACES.
017700     05  WMP-END-DATE            PIC X(14) VALUE SPACES.
017800     05  WMP-EXECUTION-ORDER     PIC 9(03) VALUE ZEROES.
017900     05  WMP-PRODUCTION-ID       PIC 9(09) VALUE ZEROES.
018000     05  WMP-PROCESS-TYPE-ID     PIC 9(09) VALUE ZEROES.
018100     05  WMP-EQUIPMENT-ID        PIC 9(09) VALUE ZEROES.
018200     05  WMP-DURATION-MINUTES    PIC 9(07) VALUE ZEROES.
018300     05  WMP-RETURN-CODE         PIC 9(02) VALUE ZEROES.
018350     05  FILLER                  PIC X(05) VALUE SPACES.
018400     EJECT
018500     COPY MFGERRWS.
018600     EJECT
018700 LINKAGE SECTION.
018800 01  LS-MFGPRC1-PARMS.
018810     05  LS-MFGPRC1-DATA         PIC X(77).
018820     05  FILLER                  PIC X(05).
018900     EJECT
019000******************************************************************
019100*    P R O C E D U R E    D I V I S I O N                       *
019200******************************************************************
019300 PROCEDURE DIVISION USING LS-MFGPRC1-PARMS.
019400
019500******************************************************************
019600*                                                               *
019700*    PARAGRAPH:  P00000-MAINLINE                                *
019800*                                                               *
019900*    FUNCTION :  SUBROUTINE ENTRY, DISPATCHES TO THE PARAGRAPH  *
020000*                THAT HANDLES THE REQUESTED FUNCTION CODE.      *
020100*                                                               *
020200*    CALLED BY:  NONE                                           *
020300*                                                               *
020400******************************************************************
020500
020600 P00000-MAINLINE.
020700
020800     MOVE LS-MFGPRC1-PARMS       TO WS-MFGPRC1-PARMS.
020900     MOVE 'N'                    TO WS-ERROR-FOUND-SW.
021000     MOVE ZEROES                 TO WMP-RETURN-CODE.
021100
021200     CALL 'CEEGMT'               USING WS-LE-LILIAN-DATE,
021300                                       WS-LE-SECS,
021400                                       WS-LE-RETURN-CODE.
021500
021600     OPEN I-O PROCESS-EXECUTION-FILE.
021700
021800     IF WMP-CREATE-FUNCTION
021900         PERFORM P01000-PROCESS-CREATE
022000             THRU P01000-PROCESS-CREATE-EXIT
022100     ELSE
022200         PERFORM P02000-PROCESS-TRANSITION
022300             THRU P02000-PROCESS-TRANSITION-EXIT.
022400
022500     CLOSE PROCESS-EXECUTION-FILE.
022600
022700     MOVE WS-MFGPRC1-PARMS       TO LS-MFGPRC1-PARMS.
022800
022900     GOBACK.
023000
023100 P00000-MAINLINE-EXIT.
023200     EXIT.
023300     EJECT
023400******************************************************************
023500*                                                               *
023600*    PARAGRAPH:  P01000-PROCESS-CREATE                         *
023700*                                                               *
023800*    FUNCTION :  CREATES A NEW PROCESS EXECUTION STEP IN READY  *
023900*                STATUS.                                        *
024000*                                                               *
024100*    CALLED BY:  P00000-MAINLINE                                *
024200*                                                               *
024300******************************************************************
024400
024500 P01000-PROCESS-CREATE.
024600
024700     MOVE WMP-PROCEXE-ID         TO PROCEXE-ID.
024800     MOVE SPACES                 TO PROCEXE-START-DATE
024900                                    PROCEXE-END-DATE.
025000     MOVE WMP-EXECUTION-ORDER    TO PROCEXE-EXECUTION-ORDER.
025100     MOVE 'READY'                TO PROCEXE-EXECUTION-STATUS.
025200     MOVE WMP-PRODUCTION-ID      TO PROCEXE-PRODUCTION-ID.
025300     MOVE WMP-PROCESS-TYPE-ID    TO PROCEXE-PROCESS-TYPE-ID.
025400     MOVE WMP-EQUIPMENT-ID       TO PROCEXE-EQUIPMENT-ID.
025500
025600     WRITE PROCESS-EXECUTION-RECORD.
025700
025800     IF NOT PROCEXEF-OK
025900         MOVE 80                 TO WMP-RETURN-CODE.
026000
026100 P01000-PROCESS-CREATE-EXIT.
026200     EXIT.
026300     EJECT
026400******************************************************************
026500*                                                               *
026600*    PARAGRAPH:  P02000-PROCESS-TRANSITION                      *
026700*                                                               *
026800*    FUNCTION :  RULE 9 - READS THE EXISTING PROCESS EXECUTION  *
026900*                STEP AND APPLIES THE ONE STATE TRANSITION THE  *
027000*                CALLER REQUESTED.  WHEN THE STEP REACHES       *
027100*                COMPLETED, CALCULATES THE ELAPSED DURATION.    *
027200*                                                               *
027300*    CALLED BY:  P00000-MAINLINE                                *
027400*                                                               *
027500******************************************************************
027600
027700 P02000-PROCESS-TRANSITION.
027800
027900     MOVE WMP-PROCEXE-ID         TO PROCEXE-ID.
028000
028100     READ PROCESS-EXECUTION-FILE
028200         INVALID KEY
028300         MOVE 'Y'                TO WS-ERROR-FOUND-SW
028400         MOVE 70                 TO WMP-RETURN-CODE.
028500
028600     IF ERROR-FOUND
028700         GO TO P02000-PROCESS-TRANSITION-EXIT.
028800
028900     MOVE PROCEXE-EXECUTION-STATUS TO WS-SAVED-STATUS.
029000
029100     IF WMP-UPDATE-FUNCTION
029200         IF NOT PROCEXE-READY
029300             MOVE 30             TO WMP-RETURN-CODE
029400         ELSE
029500             MOVE WMP-EXECUTION-ORDER TO PROCEXE-EXECUTION-ORDER
029600             MOVE WMP-EQUIPMENT-ID    TO PROCEXE-EQUIPMENT-ID
029700     ELSE
029800     IF WMP-OPERATE-FUNCTION
029900         IF NOT PROCEXE-READY
030000           AND NOT PROCEXE-STOPPED
030100             MOVE 31             TO WMP-RETURN-CODE
030200         ELSE
030300             MOVE WMP-START-DATE TO PROCEXE-START-DATE
030400             MOVE 'IN_PROGRESS'  TO PROCEXE-EXECUTION-STATUS
030500     ELSE
030600     IF WMP-COMPLETE-FUNCTION
030700         IF NOT PROCEXE-IN-PROGRESS
030800             MOVE 32             TO WMP-RETURN-CODE
030900         ELSE
031000             MOVE WMP-END-DATE   TO PROCEXE-END-DATE
031100             MOVE 'COMPLETED'    TO PROCEXE-EXECUTION-STATUS
031200             PERFORM P05000-CALC-DURATION
031300                 THRU P05000-CALC-DURATION-EXIT
031400     ELSE
031500     IF WMP-STOP-FUNCTION
031600         IF NOT PROCEXE-IN-PROGRESS
031700             MOVE 33             TO WMP-RETURN-CODE
031800         ELSE
031900             MOVE 'STOPPED'      TO PROCEXE-EXECUTION-STATUS
032000     ELSE
032100         MOVE 90                 TO WMP-RETURN-CODE.
032200
032300     IF WMP-RETURN-CODE           NOT = ZEROES
032400         GO TO P02000-PROCESS-TRANSITION-EXIT.
032500
032600     REWRITE PROCESS-EXECUTION-RECORD.
032700
032800     IF NOT PROCEXEF-OK
032900         MOVE 80                 TO WMP-RETURN-CODE
033000         MOVE WS-SAVED-STATUS    TO PROCEXE-EXECUTION-STATUS.
033100
033200 P02000-PROCESS-TRANSITION-EXIT.
033300     EXIT.
033400     EJECT
033500******************************************************************
033600*                                                               *
033700*    PARAGRAPH:  P05000-CALC-DURATION                          *
033800*                                                               *
033900*    FUNCTION :  RULE 10 - COMPUTES THE WHOLE-MINUTE DURATION   *
034000*                OF THE STEP, TRUNCATED TOWARD ZERO.  A BLANK   *
034100*                START OR END DATE YIELDS A ZERO DURATION - NO  *
034200*                ELAPSED TIME IS CALCULATED FOR PARTIAL DATA.   *
034300*                                                               *
034400*    CALLED BY:  P02000-PROCESS-TRANSITION                      *
034500*                                                               *
034600******************************************************************
034700
034800 P05000-CALC-DURATION.
034900
035000     MOVE ZEROES                 TO WMP-DURATION-MINUTES.
035100
035200     IF PROCEXE-START-DATE        = SPACES
035300       OR PROCEXE-END-DATE        = SPACES
035400         GO TO P05000-CALC-DURATION-EXIT.
035500
035600     PERFORM P05100-DATE-TO-ABS-MINUTES
035700         THRU P05100-DATE-TO-ABS-MINUTES-EXIT.
035800
035900     IF WS-END-ABS-MINUTES        < WS-START-ABS-MINUTES
036000         COMPUTE WMP-DURATION-MINUTES =
036100             (WS-START-ABS-MINUTES - WS-END-ABS-MINUTES) * -1
036200     ELSE
036300         COMPUTE WMP-DURATION-MINUTES =
036400             WS-END-ABS-MINUTES - WS-START-ABS-MINUTES.
036500
036600 P05000-CALC-DURATION-EXIT.
036700     EXIT.
036800     EJECT
036900******************************************************************
037000*                                                               *
037100*    PARAGRAPH:  P05100-DATE-TO-ABS-MINUTES                     *
037200*                                                               *
037300*    FUNCTION :  CONVERTS PROCEXE-START-DATE AND PROCEXE-END-   *
037400*                DATE (CCYYMMDDHHMMSS) TO JULIAN DAY NUMBERS,    *
037500*                THEN TO AN ABSOLUTE MINUTE COUNT, REUSING THE   *
037600*                LEAP YEAR TABLE LOOKUP FROM THE ORDER AGING     *
037700*                ROUTINE.  WHEN THE TWO DATES FALL IN DIFFERENT  *
037800*                YEARS, ONE YEAR OF DAYS IS ADDED - THIS MODULE  *
037900*                IS NOT USED FOR MULTI-YEAR DURATIONS.          *
038000*                                                               *
038100*    CALLED BY:  P05000-CALC-DURATION                           *
038200*                                                               *
038300******************************************************************
038400
038500 P05100-DATE-TO-ABS-MINUTES.
038600
038700     MOVE PROCEXE-START-DATE(1:4) TO WS-JD-YEAR.
038800     MOVE PROCEXE-START-DATE(5:2) TO WS-SUB1.
038900
039000     IF WS-JD-YR                  = '00'
039100         DIVIDE WS-JD-YEAR BY 400 GIVING WS-YEARS
039200                                  REMAINDER WS-REMAIN
039300     ELSE
039400         DIVIDE WS-JD-YEAR BY 4   GIVING WS-YEARS
039500                                  REMAINDER WS-REMAIN.
039600
039700     IF WS-REMAIN                 = 0
039800         MOVE WS-LEAP-DAYS(WS-SUB1) TO WS-JD-DAY
039900     ELSE
040000         MOVE WS-DAYS(WS-SUB1)    TO WS-JD-DAY.
040100
040200     ADD PROCEXE-START-DATE(7:2)  TO WS-JD-DAY.
040300
040400     MOVE PROCEXE-END-DATE(1:4)   TO WS-OD-YEAR.
040500     MOVE PROCEXE-END-DATE(5:2)   TO WS-SUB1.
040600
040700     IF WS-OD-YR                  = '00'
040800         DIVIDE WS-OD-YEAR BY 400 GIVING WS-YEARS
040900                                  REMAINDER WS-REMAIN
041000     ELSE
041100         DIVIDE WS-OD-YEAR BY 4   GIVING WS-YEARS
041200                                  REMAINDER WS-REMAIN.
041300
041400     IF WS-REMAIN                 = 0
041500         MOVE WS-LEAP-DAYS(WS-SUB1) TO WS-OD-DAY
041600     ELSE
041700         MOVE WS-DAYS(WS-SUB1)    TO WS-OD-DAY.
041800
041900     ADD PROCEXE-END-DATE(7:2)    TO WS-OD-DAY.
042000
042100     IF WS-OD-YEAR                NOT = WS-JD-YEAR
042200         ADD 365                 TO WS-OD-DAY.
042300
042400     MOVE PROCEXE-START-DATE(9:2) TO WS-SD-HOUR.
042410     MOVE PROCEXE-START-DATE(11:2) TO WS-SD-MINUTE.
042420     MOVE PROCEXE-END-DATE(9:2)   TO WS-ED-HOUR.
042430     MOVE PROCEXE-END-DATE(11:2)  TO WS-ED-MINUTE.
042440
042500     COMPUTE WS-START-ABS-MINUTES =
042510         (WS-JD-DAY * 1440)
042520         + (WS-SD-HOUR * 60)
042530         + WS-SD-MINUTE.
042800
042900     COMPUTE WS-END-ABS-MINUTES =
043000         (WS-OD-DAY * 1440)
043010         + (WS-ED-HOUR * 60)
043020         + WS-ED-MINUTE.
043300
043400 P05100-DATE-TO-ABS-MINUTES-EXIT.
043500     EXIT.
043600     EJECT
