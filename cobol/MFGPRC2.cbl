000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGPRC2.
000300 AUTHOR. D L FENNIMORE.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 01/14/1994.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGPRC2                                          *
001400*                                                               *
001500* FUNCTION:   MFGPRC2 IS A CALLED SUBROUTINE THAT MAINTAINS     *
001600*             TWO LINE-FLOOR REFERENCE TABLES -- PROCESS_TYPE   *
001700*             AND EQUIPMENT.  PROCESS TYPE CREATE/UPDATE        *
001800*             ENFORCES A UNIQUE PROCESS_ORDER ACROSS ALL        *
001900*             PROCESS TYPES (RULE 11).  EQUIPMENT STATUS IS     *
002000*             SET UNCONDITIONALLY -- ANY STATUS MAY FOLLOW ANY  *
002100*             OTHER (RULE 14 CHECKS ONLY THE PROCESS TYPE       *
002200*             FOREIGN KEY, NOT A STATE MACHINE).                *
002300*                                                               *
002400* FILES   :   PROCESS-TYPE TABLE    -  DB2           (UPDATE)   *
002500*             EQUIPMENT TABLE       -  DB2           (UPDATE)   *
002600*                                                               *
002700* CALLED BY:  LINE CONFIGURATION MAINTENANCE FRONT END          *
002800*                                                               *
002900******************************************************************
003000*             PROGRAM CHANGE LOG                                *
003100*             -------------------                               *
003200*                                                               *
003300*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003400*  --------   --------------------  --------------------------  *
003500*  01/14/94   D L FENNIMORE         INITIAL VERSION - PROCESS    *
003600*                                   TYPE CREATE AND UPDATE ONLY  *
003700*  06/02/96   D L FENNIMORE         ADDED EQUIPMENT CREATE,      *
003800*                                   UPDATE AND STATUS FUNCTIONS  *
003900*  11/18/98   P A VANCE             Y2K REMEDIATION - NO 2-DIGIT CC0400
004000*                                   YEAR FIELDS IN THIS MODULE   CC0400
004100*  03/21/01   P A VANCE             REQ 4519 - DEACTIVATE SETS   CC4519
004200*                                   IS-ACTIVE TO 'N' REGARDLESS  CC4519
004300*                                   OF CURRENT VALUE (WAS        CC4519
004400*                                   REJECTING IF ALREADY 'N')    CC4519
004500*  09/30/04   T N OSEI              REQ 5901 - PROCESS ORDER     CC5901
004600*                                   UNIQUENESS CHECK EXCLUDES    CC5901
004700*                                   THE ROW'S OWN CURRENT VALUE  CC5901
004800*                                   ON UPDATE                    CC5901
004850*  02/14/06   R M ABEYTA            REQ 6203 - REJECT BLANK      CC6203
004860*                                   PROCESS-TYPE-ID/EQUIPMENT-ID CC6203
004870*                                   AND EQUIPMENT-STATUS ON THE  CC6203
004880*                                   CALLER PARAMETER AREA BEFORE CC6203
004890*                                   TOUCHING DB2                 CC6203
004900*                                                               *
005000******************************************************************
005100     EJECT
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-3090.
005500 OBJECT-COMPUTER. IBM-3090.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800     EJECT
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100
006200******************************************************************
006300*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ACCUMULATORS)   *
006400******************************************************************
006500 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
006600 77  WS-DUP-COUNT                PIC S9(4) COMP VALUE +0.
006700
006800******************************************************************
006900*    SWITCHES                                                   *
007000******************************************************************
007100 01  WS-SWITCHES.
007200     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
007300         88  ERROR-FOUND                   VALUE 'Y'.
007350     05  FILLER                  PIC X(03) VALUE SPACES.
007400     EJECT
007500******************************************************************
007600*    MISCELLANEOUS WORK FIELDS                                  *
007700******************************************************************
007800 01  WS-MISCELLANEOUS-FIELDS.
007900     05  FILLER                  PIC X(12) VALUE SPACES.
009000     EJECT
009100******************************************************************
009200*    CALLER PARAMETER/RETURN AREA                                *
009300******************************************************************
009400 01  WS-MFGPRC2-PARMS.
009500     05  WMP-FUNCTION-CODE       PIC X(02) VALUE SPACES.
009600         88  WMP-PT-CREATE-FUNCTION        VALUE 'PC'.
009700         88  WMP-PT-UPDATE-FUNCTION        VALUE 'PU'.
009800         88  WMP-PT-DEACTIVATE-FUNCTION    VALUE 'PD'.
009900         88  WMP-EQ-CREATE-FUNCTION        VALUE 'EC'.
010000         88  WMP-EQ-UPDATE-FUNCTION        VALUE 'EU'.
010100         88  WMP-EQ-STATUS-FUNCTION        VALUE 'ES'.
010200     05  WMP-PROCESS-TYPE-ID     PIC 9(09) VALUE ZEROES.
010210     05  WMP-PROCESS-TYPE-ID-R REDEFINES
010220                                WMP-PROCESS-TYPE-ID
010230                                PIC X(09).
010300     05  WMP-PROCESS-NAME        PIC X(40) VALUE SPACES.
010400     05  WMP-PROCESS-ORDER       PIC 9(03) VALUE ZEROES.
010500     05  WMP-EQUIPMENT-ID        PIC 9(09) VALUE ZEROES.
010510     05  WMP-EQUIPMENT-ID-R REDEFINES
010520                                WMP-EQUIPMENT-ID
010530                                PIC X(09).
010600     05  WMP-EQUIPMENT-NAME      PIC X(40) VALUE SPACES.
010700     05  WMP-EQUIPMENT-STATUS    PIC X(10) VALUE SPACES.
010710     05  WMP-EQUIPMENT-STATUS-R REDEFINES
010720                                WMP-EQUIPMENT-STATUS.
010730         10  WMP-EQ-STATUS-WORD1 PIC X(07).
010740         10  FILLER              PIC X(03).
010800     05  WMP-RETURN-CODE         PIC 9(02) VALUE ZEROES.
010850     05  FILLER                  PIC X(05) VALUE SPACES.
010900     EJECT
011000     EXEC SQL
011100        INCLUDE SQLCA
011200     END-EXEC.
011300     EJECT
011400     EXEC SQL
011500        INCLUDE DPROCTYP
011600     END-EXEC.
011700     EJECT
011800     EXEC SQL
011900        INCLUDE DEQUIPMT
012000     END-EXEC.
012100     EJECT
012200     COPY MFGERRWS.
012300     EJECT
012400 LINKAGE SECTION.
012500 01  LS-MFGPRC2-PARMS.
012510     05  LS-MFGPRC2-DATA         PIC X(115).
012520     05  FILLER                  PIC X(05).
012600     EJECT
012700******************************************************************
012800*    P R O C E D U R E    D I V I S I O N                       *
012900******************************************************************
013000 PROCEDURE DIVISION USING LS-MFGPRC2-PARMS.
013100
013200******************************************************************
013300*                                                               *
013400*    PARAGRAPH:  P00000-MAINLINE                                *
013500*                                                               *
013600*    FUNCTION :  SUBROUTINE ENTRY, DISPATCHES TO THE PARAGRAPH  *
013700*                THAT HANDLES THE REQUESTED FUNCTION CODE.      *
013800*                                                               *
013900*    CALLED BY:  NONE                                           *
014000*                                                               *
014100******************************************************************
014200
014300 P00000-MAINLINE.
014400
014500     MOVE LS-MFGPRC2-PARMS       TO WS-MFGPRC2-PARMS.
014600     MOVE 'N'                    TO WS-ERROR-FOUND-SW.
014700     MOVE ZEROES                 TO WMP-RETURN-CODE.
014800
014900     IF WMP-PT-CREATE-FUNCTION
015000       OR WMP-PT-UPDATE-FUNCTION
015100         PERFORM P10000-PROCESS-TYPE-SAVE
015200             THRU P10000-PROCESS-TYPE-SAVE-EXIT
015300     ELSE
015400     IF WMP-PT-DEACTIVATE-FUNCTION
015500         PERFORM P19000-PROCESS-TYPE-DEACTIVATE
015600             THRU P19000-PROCESS-TYPE-DEACTIVATE-EXIT
015700     ELSE
015800     IF WMP-EQ-CREATE-FUNCTION
015900       OR WMP-EQ-UPDATE-FUNCTION
016000         PERFORM P20000-EQUIPMENT-SAVE
016100             THRU P20000-EQUIPMENT-SAVE-EXIT
016200     ELSE
016300     IF WMP-EQ-STATUS-FUNCTION
016400         PERFORM P29000-EQUIPMENT-SET-STATUS
016500             THRU P29000-EQUIPMENT-SET-STATUS-EXIT
016600     ELSE
016700         MOVE 90                 TO WMP-RETURN-CODE.
016800
016900     MOVE WS-MFGPRC2-PARMS       TO LS-MFGPRC2-PARMS.
017000
017100     GOBACK.
017200
017300 P00000-MAINLINE-EXIT.
017400     EXIT.
017500     EJECT
017600******************************************************************
017700*                                                               *
017800*    PARAGRAPH:  P10000-PROCESS-TYPE-SAVE                       *
017900*                                                               *
018000*    FUNCTION :  RULE 11 - VALIDATES PROCESS-NAME IS NOT BLANK  *
018100*                AND PROCESS-ORDER IS >= 1 AND UNIQUE ACROSS    *
018200*                ALL PROCESS TYPES (EXCLUDING THE ROW'S OWN     *
018300*                CURRENT VALUE ON AN UPDATE), THEN INSERTS OR   *
018400*                UPDATES THE ROW.                                *
018500*                                                               *
018600*    CALLED BY:  P00000-MAINLINE                                *
018700*                                                               *
018800******************************************************************
018900
019000 P10000-PROCESS-TYPE-SAVE.
019050
019060     IF WMP-PT-UPDATE-FUNCTION
019070       AND WMP-PROCESS-TYPE-ID-R  = SPACES
019080         MOVE 13                 TO WMP-RETURN-CODE
019090         GO TO P10000-PROCESS-TYPE-SAVE-EXIT.
019100
019200     IF WMP-PROCESS-NAME          = SPACES
019300         MOVE 10                 TO WMP-RETURN-CODE
019400         GO TO P10000-PROCESS-TYPE-SAVE-EXIT.
019500
019600     IF WMP-PROCESS-ORDER         < 1
019700         MOVE 11                 TO WMP-RETURN-CODE
019800         GO TO P10000-PROCESS-TYPE-SAVE-EXIT.
019900
020000     MOVE ZEROES                  TO WS-DUP-COUNT.
020100
020200     IF WMP-PT-UPDATE-FUNCTION
020300         EXEC SQL SELECT  COUNT(*)
020400                  INTO    :WS-DUP-COUNT
020500                  FROM    PROCESS_TYPE
020600                 WHERE    PROCESS_ORDER  = :WMP-PROCESS-ORDER
020700                   AND    ID            NOT = :WMP-PROCESS-TYPE-ID
020800         END-EXEC
020900     ELSE
021000         EXEC SQL SELECT  COUNT(*)
021100                  INTO    :WS-DUP-COUNT
021200                  FROM    PROCESS_TYPE
021300                 WHERE    PROCESS_ORDER  = :WMP-PROCESS-ORDER
021400         END-EXEC.
021500
021600     IF WS-DUP-COUNT              > ZEROES
021700         MOVE 12                 TO WMP-RETURN-CODE
021800         GO TO P10000-PROCESS-TYPE-SAVE-EXIT.
021900
022000     IF WMP-PT-CREATE-FUNCTION
022100         MOVE WMP-PROCESS-TYPE-ID TO PROCTYP-ID
022200         MOVE WMP-PROCESS-NAME   TO PROCTYP-PROCESS-NAME
022300         MOVE WMP-PROCESS-ORDER  TO PROCTYP-PROCESS-ORDER
022400         MOVE 'Y'                TO PROCTYP-IS-ACTIVE
022500
022600         EXEC SQL INSERT INTO PROCESS_TYPE
022700                  ( ID, PROCESS_NAME, PROCESS_ORDER, IS_ACTIVE )
022800                  VALUES
022900                  ( :PROCTYP-ID, :PROCTYP-PROCESS-NAME,
023000                    :PROCTYP-PROCESS-ORDER, :PROCTYP-IS-ACTIVE )
023100         END-EXEC
023200     ELSE
023300         EXEC SQL UPDATE PROCESS_TYPE
023400                     SET PROCESS_NAME  = :WMP-PROCESS-NAME,
023500                         PROCESS_ORDER = :WMP-PROCESS-ORDER
023600                   WHERE ID            = :WMP-PROCESS-TYPE-ID
023700         END-EXEC.
024000
024100     IF SQLCODE                   NOT = ZEROES
024200         MOVE 80                 TO WMP-RETURN-CODE.
024300
024400 P10000-PROCESS-TYPE-SAVE-EXIT.
024500     EXIT.
024600     EJECT
024700******************************************************************
024800*                                                               *
024900*    PARAGRAPH:  P19000-PROCESS-TYPE-DEACTIVATE                 *
025000*                                                               *
025100*    FUNCTION :  SETS IS-ACTIVE TO 'N' UNCONDITIONALLY.         *
025200*                                                               *
025300*    CALLED BY:  P00000-MAINLINE                                *
025400*                                                               *
025500******************************************************************
025600
025700 P19000-PROCESS-TYPE-DEACTIVATE.
025800
025900     EXEC SQL UPDATE PROCESS_TYPE
026000                 SET IS_ACTIVE   = 'N'
026100               WHERE ID          = :WMP-PROCESS-TYPE-ID
026200     END-EXEC.
026300
026400     IF SQLCODE                   NOT = ZEROES
026500         MOVE 80                 TO WMP-RETURN-CODE.
026600
026700 P19000-PROCESS-TYPE-DEACTIVATE-EXIT.
026800     EXIT.
026900     EJECT
027000******************************************************************
027100*                                                               *
027200*    PARAGRAPH:  P20000-EQUIPMENT-SAVE                          *
027300*                                                               *
027400*    FUNCTION :  RULE 14 - VALIDATES THE PROCESS TYPE LINK      *
027500*                EXISTS, THEN INSERTS OR UPDATES THE EQUIPMENT  *
027600*                ROW.  CREATE ALWAYS SETS STATUS TO NORMAL.     *
027700*                                                               *
027800*    CALLED BY:  P00000-MAINLINE                                *
027900*                                                               *
028000******************************************************************
028100
028200 P20000-EQUIPMENT-SAVE.
028250
028260     IF WMP-EQUIPMENT-ID-R         = SPACES
028270         MOVE 21                 TO WMP-RETURN-CODE
028280         GO TO P20000-EQUIPMENT-SAVE-EXIT.
028300
028400     MOVE ZEROES                  TO WS-DUP-COUNT.
028500
028600     EXEC SQL SELECT  COUNT(*)
028700              INTO    :WS-DUP-COUNT
028800              FROM    PROCESS_TYPE
028900             WHERE    ID            = :WMP-PROCESS-TYPE-ID
029000     END-EXEC.
029100
029200     IF WS-DUP-COUNT               = ZEROES
029300         MOVE 20                 TO WMP-RETURN-CODE
029400         GO TO P20000-EQUIPMENT-SAVE-EXIT.
029500
029600     IF WMP-EQ-CREATE-FUNCTION
029700         MOVE WMP-EQUIPMENT-ID   TO EQUIP-ID
029800         MOVE WMP-EQUIPMENT-NAME TO EQUIP-NAME
029900         MOVE 'NORMAL'           TO EQUIP-STATUS
030000         MOVE WMP-PROCESS-TYPE-ID TO EQUIP-PROCESS-TYPE-ID
030100
030200         EXEC SQL INSERT INTO EQUIPMENT
030300                  ( ID, EQUIPMENT_NAME, EQUIPMENT_STATUS,
030400                    PROCESS_TYPE_ID )
030500                  VALUES
030600                  ( :EQUIP-ID, :EQUIP-NAME, :EQUIP-STATUS,
030700                    :EQUIP-PROCESS-TYPE-ID )
030800         END-EXEC
030900     ELSE
031000         EXEC SQL UPDATE EQUIPMENT
031100                     SET EQUIPMENT_NAME   = :WMP-EQUIPMENT-NAME,
031200                         PROCESS_TYPE_ID  = :WMP-PROCESS-TYPE-ID
031300                   WHERE ID               = :WMP-EQUIPMENT-ID
031400         END-EXEC.
031500
031600     IF SQLCODE                    NOT = ZEROES
031700         MOVE 80                 TO WMP-RETURN-CODE.
031800
031900 P20000-EQUIPMENT-SAVE-EXIT.
032000     EXIT.
032100     EJECT
032200******************************************************************
032300*                                                               *
032400*    PARAGRAPH:  P29000-EQUIPMENT-SET-STATUS                    *
032500*                                                               *
032600*    FUNCTION :  SETS EQUIPMENT-STATUS TO THE REQUESTED VALUE   *
032700*                (NORMAL, WARNING OR STOP) UNCONDITIONALLY --   *
032800*                THERE IS NO STATE MACHINE GOVERNING EQUIPMENT  *
032900*                STATUS TRANSITIONS.                            *
033000*                                                               *
033100*    CALLED BY:  P00000-MAINLINE                                *
033200*                                                               *
033300******************************************************************
033400
033500 P29000-EQUIPMENT-SET-STATUS.
033550
033560     IF WMP-EQ-STATUS-WORD1        = SPACES
033570         MOVE 29                 TO WMP-RETURN-CODE
033580         GO TO P29000-EQUIPMENT-SET-STATUS-EXIT.
033600
033700     EXEC SQL UPDATE EQUIPMENT
034000                 SET EQUIPMENT_STATUS = :WMP-EQUIPMENT-STATUS
034100               WHERE ID               = :WMP-EQUIPMENT-ID
034200     END-EXEC.
034300
034400     IF SQLCODE                    NOT = ZEROES
034500         MOVE 80                 TO WMP-RETURN-CODE.
034600
034700 P29000-EQUIPMENT-SET-STATUS-EXIT.
034800     EXIT.
034900     EJECT
