000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGPRD1.
000300 AUTHOR. R J KOWALCZYK.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 04/16/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGPRD1                                          *
001400*                                                               *
001500* FUNCTION:   MFGPRD1 IS A CALLED SUBROUTINE THAT MAINTAINS     *
001600*             THE PRODUCTION RUN MASTER.  IT ENFORCES THE       *
001700*             PRODUCTION LIFECYCLE STATE MACHINE (RULE 7) --    *
001800*             PLANNED, IN_PROGRESS, COMPLETED, STOPPED AND      *
001900*             CANCELLED -- AND REJECTS ANY TRANSITION THAT      *
002000*             THE CALLING PROGRAM REQUESTS OUT OF SEQUENCE.     *
002100*                                                               *
002200* FILES   :   PRODUCTION-FILE       -  VSAM KSDS    (UPDATE)    *
002300*                                                               *
002400* CALLED BY:  ANY PRODUCTION SCHEDULING FRONT END, MFGB04A      *
002500*                                                               *
002600******************************************************************
002700*             PROGRAM CHANGE LOG                                *
002800*             -------------------                               *
002900*                                                               *
003000*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003100*  --------   --------------------  --------------------------  *
003200*  04/16/91   R KOWALCZYK           INITIAL VERSION - CREATE,    *
003300*                                   START AND STOP FUNCTIONS     *
003400*                                   ONLY                         *
003500*  07/22/94   D L FENNIMORE         ADDED RESCHEDULE AND CANCEL  *
003600*                                   FUNCTIONS                    *
003700*  02/09/97   D L FENNIMORE         ADDED RESTART FUNCTION -     *
003800*                                   STOPPED RUNS CAN RESUME      *
003900*  11/18/98   P A VANCE             Y2K REMEDIATION - NO 2-DIGIT CC0400
004000*                                   YEAR FIELDS IN THIS MODULE   CC0400
004100*  06/11/02   P A VANCE             REQ 4627 - RESCHEDULE IS     CC4627
004200*                                   ONLY VALID WHILE RUN IS      CC4627
004300*                                   STILL PLANNED (WAS ALLOWING  CC4627
004400*                                   RESCHEDULE OF STARTED RUNS)  CC4627
004500*  09/30/04   T N OSEI              REQ 5901 - CANCEL IS ONLY    CC5901
004600*                                   VALID WHILE RUN IS STILL     CC5901
004700*                                   PLANNED, MATCHING THE ORDER  CC5901
004800*                                   MODULE CONVENTION            CC5901
004850*  02/14/06   R M ABEYTA            REQ 6203 - REJECT CREATE IF  CC6203
004860*                                   START DATE HAS NO DATE       CC6203
004870*                                   PORTION; PADDED THE SWITCH   CC6203
004880*                                   AND PARAMETER AREAS FOR      CC6203
004890*                                   FUTURE EXPANSION             CC6203
004900*                                                               *
005000******************************************************************
005100     EJECT
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-3090.
005500 OBJECT-COMPUTER. IBM-3090.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT PRODUCTION-FILE      ASSIGN TO VPRODCTN
006200                                ORGANIZATION IS INDEXED
006300                                ACCESS IS RANDOM
006400                                RECORD KEY IS PRODUCTION-ID
006500                                FILE STATUS IS WS-PRODCTN-FSTATUS.
006600     EJECT
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  PRODUCTION-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 71 CHARACTERS.
007300     COPY VPRODCTN.
007400     EJECT
007500 WORKING-STORAGE SECTION.
007600
007700******************************************************************
007800*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ACCUMULATORS)   *
007900******************************************************************
008000 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
008100
008200******************************************************************
008300*    SWITCHES                                                   *
008400******************************************************************
008500 01  WS-SWITCHES.
008600     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
008700         88  ERROR-FOUND                   VALUE 'Y'.
008750     05  FILLER                  PIC X(03) VALUE SPACES.
008800     EJECT
008900******************************************************************
009000*    MISCELLANEOUS WORK FIELDS                                  *
009100******************************************************************
009200 01  WS-MISCELLANEOUS-FIELDS.
009300     05  WS-PRODCTN-FSTATUS      PIC XX    VALUE SPACES.
009400         88  PRODCTNF-OK                   VALUE '00'.
009500         88  PRODCTNF-NOTFOUND             VALUE '23'.
009600     05  WS-SAVED-STATUS         PIC X(12) VALUE SPACES.
009700     05  WS-SAVED-STATUS-R REDEFINES
009800                                WS-SAVED-STATUS.
009900         10  WS-SAVED-STATUS-WORD1  PIC X(09).
010000         10  FILLER              PIC X(03).
010600     05  FILLER                  PIC X(08) VALUE SPACES.
010700     EJECT
010800******************************************************************
010900*    CALLER PARAMETER/RETURN AREA                                *
011000******************************************************************
011100 01  WS-MFGPRD1-PARMS.
011200     05  WMP-FUNCTION-CODE       PIC X(01) VALUE SPACES.
011300         88  WMP-CREATE-FUNCTION           VALUE 'C'.
011400         88  WMP-RESCHEDULE-FUNCTION       VALUE 'R'.
011500         88  WMP-START-FUNCTION            VALUE 'S'.
011600         88  WMP-STOP-FUNCTION             VALUE 'T'.
011700         88  WMP-RESTART-FUNCTION          VALUE 'E'.
011800         88  WMP-CANCEL-FUNCTION           VALUE 'X'.
011900     05  WMP-PRODUCTION-ID       PIC 9(09) VALUE ZEROES.
012000     05  WMP-PRODUCTION-ID-R REDEFINES
012100                                WMP-PRODUCTION-ID
012200                                PIC X(09).
012300     05  WMP-START-DATE          PIC X(14) VALUE SPACES.
012310     05  WMP-START-DATE-R REDEFINES
012320                                WMP-START-DATE.
012330         10  WMP-SD-CCYYMMDD     PIC X(08).
012340         10  WMP-SD-HHMMSS       PIC X(06).
012400     05  WMP-END-DATE            PIC X(14) VALUE SPACES.
012500     05  WMP-RETURN-CODE         PIC 9(02) VALUE ZEROES.
012550     05  FILLER                  PIC X(05) VALUE SPACES.
012600     EJECT
012700     COPY MFGERRWS.
012800     EJECT
012900 LINKAGE SECTION.
013000 01  LS-MFGPRD1-PARMS.
013010     05  LS-MFGPRD1-DATA         PIC X(40).
013020     05  FILLER                  PIC X(05).
013100     EJECT
013200******************************************************************
013300*    P R O C E D U R E    D I V I S I O N                       *
013400******************************************************************
013500 PROCEDURE DIVISION USING LS-MFGPRD1-PARMS.
013600
013700******************************************************************
013800*                                                               *
013900*    PARAGRAPH:  P00000-MAINLINE                                *
014000*                                                               *
014100*    FUNCTION :  SUBROUTINE ENTRY, DISPATCHES TO THE PARAGRAPH  *
014200*                THAT HANDLES THE REQUESTED FUNCTION CODE.      *
014300*                                                               *
014400*    CALLED BY:  NONE                                           *
014500*                                                               *
014600******************************************************************
014700
014800 P00000-MAINLINE.
014900
015000     MOVE LS-MFGPRD1-PARMS       TO WS-MFGPRD1-PARMS.
015100     MOVE 'N'                    TO WS-ERROR-FOUND-SW.
015200     MOVE ZEROES                 TO WMP-RETURN-CODE.
015300
015400     OPEN I-O PRODUCTION-FILE.
015500
015600     IF WMP-CREATE-FUNCTION
015700         PERFORM P01000-PROCESS-CREATE
015800             THRU P01000-PROCESS-CREATE-EXIT
015900     ELSE
016000         PERFORM P02000-PROCESS-TRANSITION
016100             THRU P02000-PROCESS-TRANSITION-EXIT.
016200
016300     CLOSE PRODUCTION-FILE.
016400
016500     MOVE WS-MFGPRD1-PARMS       TO LS-MFGPRD1-PARMS.
016600
016700     GOBACK.
016800
016900 P00000-MAINLINE-EXIT.
017000     EXIT.
017100     EJECT
017200******************************************************************
017300*                                                               *
017400*    PARAGRAPH:  P01000-PROCESS-CREATE                         *
017500*                                                               *
017600*    FUNCTION :  CREATES A NEW PRODUCTION RUN IN PLANNED        *
017700*                STATUS.                                        *
017800*                                                               *
017900*    CALLED BY:  P00000-MAINLINE                                *
018000*                                                               *
018100******************************************************************
018200
018300 P01000-PROCESS-CREATE.
018400
018450     IF WMP-SD-CCYYMMDD           = SPACES
018460         MOVE 20                 TO WMP-RETURN-CODE
018470         GO TO P01000-PROCESS-CREATE-EXIT.
018500     MOVE WMP-PRODUCTION-ID      TO PRODUCTION-ID.
018600     MOVE WMP-START-DATE         TO PRODUCTION-START-DATE.
018700     MOVE SPACES                 TO PRODUCTION-END-DATE.
018800     MOVE 'PLANNED'              TO PRODUCTION-STATUS.
018900
019000     WRITE PRODUCTION-RECORD.
019100
019200     IF NOT PRODCTNF-OK
019300         MOVE 80                 TO WMP-RETURN-CODE.
019400
019500 P01000-PROCESS-CREATE-EXIT.
019600     EXIT.
019700     EJECT
019800******************************************************************
019900*                                                               *
020000*    PARAGRAPH:  P02000-PROCESS-TRANSITION                      *
020100*                                                               *
021000*    FUNCTION :  RULE 7 - READS THE EXISTING PRODUCTION RUN     *
021100*                AND APPLIES THE ONE STATE TRANSITION THE       *
021200*                CALLER REQUESTED, REJECTING ANY TRANSITION     *
021300*                THAT IS NOT VALID FROM THE RUN'S CURRENT        *
021400*                STATUS.                                        *
021500*                                                               *
021600*    CALLED BY:  P00000-MAINLINE                                *
021700*                                                               *
021800******************************************************************
021900
022000 P02000-PROCESS-TRANSITION.
022100
022200     MOVE WMP-PRODUCTION-ID      TO PRODUCTION-ID.
022300
022400     READ PRODUCTION-FILE
022500         INVALID KEY
022600         MOVE 'Y'                TO WS-ERROR-FOUND-SW
022700         MOVE 70                 TO WMP-RETURN-CODE.
022800
022900     IF ERROR-FOUND
023000         GO TO P02000-PROCESS-TRANSITION-EXIT.
023100
023200     MOVE PRODUCTION-STATUS      TO WS-SAVED-STATUS.
023300
023400     IF WMP-RESCHEDULE-FUNCTION
023500         IF NOT PRODN-PLANNED
023600             MOVE 30             TO WMP-RETURN-CODE
023700         ELSE
023800             MOVE WMP-START-DATE TO PRODUCTION-START-DATE
023900     ELSE
024000     IF WMP-START-FUNCTION
024100         IF NOT PRODN-PLANNED
024200             MOVE 31             TO WMP-RETURN-CODE
024300         ELSE
024400             MOVE 'IN_PROGRESS'  TO PRODUCTION-STATUS
024500     ELSE
024600     IF WMP-STOP-FUNCTION
024700         IF NOT PRODN-IN-PROGRESS
024800             MOVE 32             TO WMP-RETURN-CODE
024900         ELSE
025000             MOVE 'STOPPED'      TO PRODUCTION-STATUS
025100     ELSE
025200     IF WMP-RESTART-FUNCTION
025300         IF NOT PRODN-STOPPED
025400             MOVE 33             TO WMP-RETURN-CODE
025500         ELSE
025600             MOVE 'IN_PROGRESS'  TO PRODUCTION-STATUS
025700     ELSE
025800     IF WMP-CANCEL-FUNCTION
025900         IF NOT PRODN-PLANNED
026000             MOVE 34             TO WMP-RETURN-CODE
026100         ELSE
026200             MOVE 'CANCELLED'    TO PRODUCTION-STATUS
026300     ELSE
026400         MOVE 90                 TO WMP-RETURN-CODE.
026500
026600     IF WMP-RETURN-CODE           NOT = ZEROES
026700         GO TO P02000-PROCESS-TRANSITION-EXIT.
026800
026900     REWRITE PRODUCTION-RECORD.
027000
027100     IF NOT PRODCTNF-OK
027200         MOVE 80                 TO WMP-RETURN-CODE
027300         MOVE WS-SAVED-STATUS    TO PRODUCTION-STATUS.
027400
027500 P02000-PROCESS-TRANSITION-EXIT.
027600     EXIT.
027700     EJECT
