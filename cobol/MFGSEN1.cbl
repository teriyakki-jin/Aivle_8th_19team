000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MFGSEN1.
000300 AUTHOR. T N OSEI.
000400 INSTALLATION. PLANT SYSTEMS - MANUFACTURING APPLICATIONS.
000500 DATE-WRITTEN. 03/02/1998.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
000800*
000900******************************************************************
001000*                 MANUFACTURING RISK & BATCH CONTROL (MFG)      *
001100*                       PLANT SYSTEMS GROUP                     *
001200*                                                               *
001300* PROGRAM :   MFGSEN1                                          *
001400*                                                               *
001500* FUNCTION:   MFGSEN1 IS A CALLED SUBROUTINE THAT MAINTAINS     *
001600*             THE SENSOR TABLE AND CAPTURES SENSOR READINGS     *
001700*             ONTO THE SENSOR DATA LOG.  SENSOR CREATE AND      *
001800*             UPDATE REQUIRE AN EXISTING EQUIPMENT ROW (RULE    *
001900*             14).  A SENSOR READING REQUIRES AN EXISTING       *
002000*             SENSOR ROW AND IS ALWAYS APPENDED -- THE SENSOR   *
002100*             DATA LOG HAS NO UPDATE OR DELETE PATH (RULE 12).  *
002200*                                                               *
002300* FILES   :   SENSOR TABLE          -  DB2           (UPDATE)   *
002400*             SENSOR DATA TABLE     -  DB2           (OUTPUT)   *
002500*                                                               *
002600* CALLED BY:  LINE DATA COLLECTION FRONT END                    *
002700*                                                               *
002800******************************************************************
002900*             PROGRAM CHANGE LOG                                *
003000*             -------------------                               *
003100*                                                               *
003200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003300*  --------   --------------------  --------------------------  *
003400*  03/02/98   T N OSEI              INITIAL VERSION              *
003500*  11/18/98   P A VANCE             Y2K REMEDIATION - NO 2-DIGIT CC0400
003600*                                   YEAR FIELDS IN THIS MODULE   CC0400
003700*  07/08/00   T N OSEI              REQ 4102 - REJECT SENSOR     CC4102
003800*                                   READING WHEN SENSOR ID       CC4102
003900*                                   CANNOT BE FOUND (WAS         CC4102
004000*                                   INSERTING ORPHAN ROWS)       CC4102
004100*  09/30/04   T N OSEI              REQ 5901 - SENSOR UPDATE     CC5901
004200*                                   RE-CHECKS EQUIPMENT LINK     CC5901
004300*                                   SAME AS CREATE               CC5901
004310*  02/14/06   R M ABEYTA            REQ 6203 - REJECT BLANK      CC6203
004320*                                   EQUIPMENT-ID/MEASURED-AT     CC6203
004330*                                   ON THE CALLER PARAMETER      CC6203
004340*                                   AREA BEFORE TOUCHING DB2;    CC6203
004350*                                   REJECT NEGATIVE READINGS     CC6203
004400*                                                               *
004500******************************************************************
004600     EJECT
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3090.
005000 OBJECT-COMPUTER. IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300     EJECT
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700******************************************************************
005800*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ACCUMULATORS)   *
005900******************************************************************
006000 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.
006100 77  WS-FK-COUNT                 PIC S9(4) COMP VALUE +0.
006200
006300******************************************************************
006400*    SWITCHES                                                   *
006500******************************************************************
006600 01  WS-SWITCHES.
006700     05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.
006800         88  ERROR-FOUND                   VALUE 'Y'.
006850     05  FILLER                  PIC X(03) VALUE SPACES.
006900     EJECT
007000******************************************************************
007100*    MISCELLANEOUS WORK FIELDS                                  *
007200******************************************************************
007300 01  WS-MISCELLANEOUS-FIELDS.
007900     05  WS-SENSOR-VALUE-COMP    PIC S9(6)V9(4) COMP-3 VALUE +0.
008300     05  FILLER                  PIC X(14) VALUE SPACES.
008400     EJECT
008500******************************************************************
008600*    CALLER PARAMETER/RETURN AREA                                *
008700******************************************************************
008800 01  WS-MFGSEN1-PARMS.
008900     05  WMP-FUNCTION-CODE       PIC X(01) VALUE SPACES.
009000         88  WMP-SENSOR-CREATE-FUNCTION    VALUE 'C'.
009100         88  WMP-SENSOR-UPDATE-FUNCTION    VALUE 'U'.
009200         88  WMP-SENSOR-DATA-FUNCTION      VALUE 'D'.
009300     05  WMP-SENSOR-ID           PIC 9(09) VALUE ZEROES.
009310     05  WMP-SENSOR-ID-R REDEFINES WMP-SENSOR-ID
009320                                 PIC X(09).
009400     05  WMP-SENSOR-TYPE         PIC X(30) VALUE SPACES.
009500     05  WMP-SENSOR-UNIT         PIC X(10) VALUE SPACES.
009600     05  WMP-EQUIPMENT-ID        PIC 9(09) VALUE ZEROES.
009610     05  WMP-EQUIPMENT-ID-R REDEFINES
009620                                 WMP-EQUIPMENT-ID
009630                                 PIC X(09).
009700     05  WMP-SENSOR-DATA-ID      PIC 9(09) VALUE ZEROES.
009800     05  WMP-SENSOR-VALUE        PIC S9(6)V9(4) VALUE ZEROES.
009900     05  WMP-MEASURED-AT         PIC X(14) VALUE SPACES.
009910     05  WMP-MEASURED-AT-R REDEFINES
009920                                 WMP-MEASURED-AT.
009930         10  WMP-MA-CCYYMMDD     PIC X(08).
009940         10  WMP-MA-HHMMSS       PIC X(06).
010000     05  WMP-RETURN-CODE         PIC 9(02) VALUE ZEROES.
010050     05  FILLER                  PIC X(05) VALUE SPACES.
010100     EJECT
010200     EXEC SQL
010300        INCLUDE SQLCA
010400     END-EXEC.
010500     EJECT
010600     EXEC SQL
010700        INCLUDE DSENSOR
010800     END-EXEC.
010900     EJECT
011000     EXEC SQL
011100        INCLUDE DSENSDTA
011200     END-EXEC.
011300     EJECT
011400     EXEC SQL
011500        INCLUDE DEQUIPMT
011600     END-EXEC.
011700     EJECT
011800     COPY MFGERRWS.
011900     EJECT
012000 LINKAGE SECTION.
012100 01  LS-MFGSEN1-PARMS.
012110     05  LS-MFGSEN1-DATA         PIC X(94).
012120     05  FILLER                  PIC X(05).
012200     EJECT
012300******************************************************************
012400*    P R O C E D U R E    D I V I S I O N                       *
012500******************************************************************
012600 PROCEDURE DIVISION USING LS-MFGSEN1-PARMS.
012700
012800******************************************************************
012900*                                                               *
013000*    PARAGRAPH:  P00000-MAINLINE                                *
013100*                                                               *
013200*    FUNCTION :  SUBROUTINE ENTRY, DISPATCHES TO THE PARAGRAPH  *
013300*                THAT HANDLES THE REQUESTED FUNCTION CODE.      *
013400*                                                               *
013500*    CALLED BY:  NONE                                           *
013600*                                                               *
013700******************************************************************
013800
013900 P00000-MAINLINE.
014000
014100     MOVE LS-MFGSEN1-PARMS       TO WS-MFGSEN1-PARMS.
014200     MOVE 'N'                    TO WS-ERROR-FOUND-SW.
014300     MOVE ZEROES                 TO WMP-RETURN-CODE.
014400
014500     IF WMP-SENSOR-CREATE-FUNCTION
014600       OR WMP-SENSOR-UPDATE-FUNCTION
014700         PERFORM P10000-SENSOR-SAVE
014800             THRU P10000-SENSOR-SAVE-EXIT
014900     ELSE
015000     IF WMP-SENSOR-DATA-FUNCTION
015100         PERFORM P20000-SENSOR-DATA-APPEND
015200             THRU P20000-SENSOR-DATA-APPEND-EXIT
015300     ELSE
015400         MOVE 90                 TO WMP-RETURN-CODE.
015500
015600     MOVE WS-MFGSEN1-PARMS       TO LS-MFGSEN1-PARMS.
015700
015800     GOBACK.
015900
016000 P00000-MAINLINE-EXIT.
016100     EXIT.
016200     EJECT
016300******************************************************************
016400*                                                               *
016500*    PARAGRAPH:  P10000-SENSOR-SAVE                             *
016600*                                                               *
016700*    FUNCTION :  RULE 14 - CONFIRMS THE EQUIPMENT ROW EXISTS,   *
016800*                THEN INSERTS OR UPDATES THE SENSOR ROW.       *
016900*                                                               *
017000*    CALLED BY:  P00000-MAINLINE                                *
017100*                                                               *
017200******************************************************************
017300
017400 P10000-SENSOR-SAVE.
017450
017460     IF WMP-EQUIPMENT-ID-R         = SPACES
017470         MOVE 14                 TO WMP-RETURN-CODE
017480         GO TO P10000-SENSOR-SAVE-EXIT.
017490
017495     IF WMP-SENSOR-UPDATE-FUNCTION
017496       AND WMP-SENSOR-ID-R        = SPACES
017497         MOVE 15                 TO WMP-RETURN-CODE
017498         GO TO P10000-SENSOR-SAVE-EXIT.
017500
017600     MOVE ZEROES                  TO WS-FK-COUNT.
017700
017800     EXEC SQL SELECT  COUNT(*)
017900              INTO    :WS-FK-COUNT
018000              FROM    EQUIPMENT
018100             WHERE    ID            = :WMP-EQUIPMENT-ID
018200     END-EXEC.
018300
018400     IF WS-FK-COUNT                = ZEROES
018500         MOVE 20                 TO WMP-RETURN-CODE
018600         GO TO P10000-SENSOR-SAVE-EXIT.
018700
018800     IF WMP-SENSOR-CREATE-FUNCTION
018900         MOVE WMP-SENSOR-ID      TO SENSOR-ID
019000         MOVE WMP-SENSOR-TYPE    TO SENSOR-TYPE
019100         MOVE WMP-SENSOR-UNIT    TO SENSOR-UNIT
019200         MOVE WMP-EQUIPMENT-ID   TO SENSOR-EQUIPMENT-ID
019300
019400         EXEC SQL INSERT INTO SENSOR
019500                  ( ID, SENSOR_TYPE, SENSOR_UNIT, EQUIPMENT_ID )
019600                  VALUES
019700                  ( :SENSOR-ID, :SENSOR-TYPE, :SENSOR-UNIT,
019800                    :SENSOR-EQUIPMENT-ID )
019900         END-EXEC
020000     ELSE
020100         EXEC SQL UPDATE SENSOR
020200                     SET SENSOR_TYPE  = :WMP-SENSOR-TYPE,
020300                         SENSOR_UNIT  = :WMP-SENSOR-UNIT,
020400                         EQUIPMENT_ID = :WMP-EQUIPMENT-ID
020500                   WHERE ID          = :WMP-SENSOR-ID
020600         END-EXEC.
020700
020800     IF SQLCODE                    NOT = ZEROES
020900         MOVE 80                 TO WMP-RETURN-CODE.
021000
021100 P10000-SENSOR-SAVE-EXIT.
021200     EXIT.
021300     EJECT
021400******************************************************************
021500*                                                               *
021600*    PARAGRAPH:  P20000-SENSOR-DATA-APPEND                      *
021700*                                                               *
021800*    FUNCTION :  RULE 12/14 - CONFIRMS THE SENSOR ROW EXISTS,   *
021900*                THEN APPENDS ONE READING TO THE SENSOR DATA    *
022000*                LOG.  THIS LOG IS WRITE-ONCE - THERE IS NO     *
022100*                UPDATE OR DELETE FUNCTION CODE FOR IT.          *
022200*                                                               *
022300*    CALLED BY:  P00000-MAINLINE                                *
022400*                                                               *
022500******************************************************************
022600
022700 P20000-SENSOR-DATA-APPEND.
022750
022760     IF WMP-MA-CCYYMMDD            = SPACES
022770         MOVE 22                 TO WMP-RETURN-CODE
022780         GO TO P20000-SENSOR-DATA-APPEND-EXIT.
022800
022900     MOVE ZEROES                  TO WS-FK-COUNT.
023000
023100     EXEC SQL SELECT  COUNT(*)
023200              INTO    :WS-FK-COUNT
023300              FROM    SENSOR
023400             WHERE    ID            = :WMP-SENSOR-ID
023500     END-EXEC.
023600
023700     IF WS-FK-COUNT                = ZEROES
023800         MOVE 21                 TO WMP-RETURN-CODE
023900         GO TO P20000-SENSOR-DATA-APPEND-EXIT.
024000
024100     MOVE WMP-SENSOR-DATA-ID      TO SENSDTA-ID.
024200     MOVE WMP-SENSOR-VALUE        TO WS-SENSOR-VALUE-COMP.
024250
024260     IF WS-SENSOR-VALUE-COMP       IS NEGATIVE
024270         MOVE 23                 TO WMP-RETURN-CODE
024280         GO TO P20000-SENSOR-DATA-APPEND-EXIT.
024290
024295     MOVE WMP-SENSOR-VALUE        TO SENSDTA-VALUE.
024400     MOVE WMP-MEASURED-AT         TO SENSDTA-MEASURED-AT.
024500     MOVE WMP-SENSOR-ID           TO SENSDTA-SENSOR-ID.
024600
024700     EXEC SQL INSERT INTO SENSOR_DATA
024800              ( ID, SENSOR_VALUE, MEASURED_AT, SENSOR_ID )
024900              VALUES
025000              ( :SENSDTA-ID, :SENSDTA-VALUE, :SENSDTA-MEASURED-AT,
025100                :SENSDTA-SENSOR-ID )
025200     END-EXEC.
025300
025400     IF SQLCODE                    NOT = ZEROES
025500         MOVE 80                 TO WMP-RETURN-CODE.
025600
025700 P20000-SENSOR-DATA-APPEND-EXIT.
025800     EXIT.
025900     EJECT
