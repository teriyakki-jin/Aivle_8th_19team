
      ******************************************************************
      *    MFGPRC1 PARAMETER PASS AREA                                 *
      ******************************************************************

       01  PRCEXE-PARMS.
           03  PRCEXE-DURATION-MINUTES PIC 9(7)    VALUE ZEROES.
           03  PRCEXE-START-DATE.
               05  PRCEXE-SD-YEAR      PIC 9(4)    VALUE ZEROES.
               05  FILLER              REDEFINES PRCEXE-SD-YEAR.
                   07  PRCEXE-SD-CE    PIC 99.
                   07  PRCEXE-SD-YR    PIC 99.
               05  PRCEXE-SD-MONTH     PIC 99      VALUE ZEROES.
               05  PRCEXE-SD-DAY       PIC 99      VALUE ZEROES.
               05  PRCEXE-SD-HOUR      PIC 99      VALUE ZEROES.
               05  PRCEXE-SD-MINUTE    PIC 99      VALUE ZEROES.
               05  PRCEXE-SD-SECOND    PIC 99      VALUE ZEROES.
           03  PRCEXE-END-DATE.
               05  PRCEXE-ED-YEAR      PIC 9(4)    VALUE ZEROES.
               05  FILLER              REDEFINES PRCEXE-ED-YEAR.
                   07  PRCEXE-ED-CE    PIC 99.
                   07  PRCEXE-ED-YR    PIC 99.
               05  PRCEXE-ED-MONTH     PIC 99      VALUE ZEROES.
               05  PRCEXE-ED-DAY       PIC 99      VALUE ZEROES.
               05  PRCEXE-ED-HOUR      PIC 99      VALUE ZEROES.
               05  PRCEXE-ED-MINUTE    PIC 99      VALUE ZEROES.
               05  PRCEXE-ED-SECOND    PIC 99      VALUE ZEROES.
           03  PRCEXE-DATES-PRESENT    PIC X       VALUE 'N'.
