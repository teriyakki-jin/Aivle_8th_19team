      ******************************************************************
      * ORDER RECORD  -- VSAM KSDS                                     *
      *                                                                *
      * ONE ROW PER CUSTOMER ORDER FOR FINISHED VEHICLES.  ROLLS UP    *
      * ALLOCATION AGAINST PRODUCTION RUNS (SEE DORDPRD) AND CARRIES   *
      * THE STATUS CONTROL TOTAL DERIVED BY MFGORD2.                   *
      ******************************************************************
       01  ORDER-RECORD.
           05  ORDER-KEY.
               10 ORDER-ID              PIC 9(09).
               10 ORDER-ID-R  REDEFINES
                  ORDER-ID              PIC X(09).
           05  ORDER-DATE                PIC X(14).
           05  DUE-DATE                  PIC X(14).
           05  ORDER-STATUS              PIC X(20).
               88  ORDER-CREATED                  VALUE 'CREATED'.
               88  ORDER-PARTIALLY-ALLOC          VALUE
                                         'PARTIALLY_ALLOCATED'.
               88  ORDER-FULLY-ALLOC              VALUE
                                         'FULLY_ALLOCATED'.
               88  ORDER-CANCELLED                VALUE 'CANCELLED'.
               88  ORDER-COMPLETED                VALUE 'COMPLETED'.
           05  ORDER-QTY                 PIC 9(07).
           05  ORDER-VEHICLE-MODEL-ID    PIC 9(09).
           05  FILLER                    PIC X(07).
