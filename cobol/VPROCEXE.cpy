      ******************************************************************
      * PROCESS EXECUTION RECORD  -- VSAM KSDS, CHILD OF PRODUCTION    *
      *                                                                *
      * ONE ROW PER STEP OF THE PROCESS ROUTING FOR A PRODUCTION RUN.  *
      * STATE MACHINE (READY/IN_PROGRESS/COMPLETED/STOPPED) IS DRIVEN  *
      * BY MFGPRC1, WHICH ALSO COMPUTES ELAPSED MINUTES ON COMPLETION. *
      ******************************************************************
       01  PROCESS-EXECUTION-RECORD.
           05  PROCEXE-KEY.
               10 PROCEXE-ID            PIC 9(09).
               10 PROCEXE-ID-R  REDEFINES
                  PROCEXE-ID            PIC X(09).
           05  PROCEXE-START-DATE        PIC X(14).
           05  PROCEXE-END-DATE          PIC X(14).
           05  PROCEXE-EXECUTION-ORDER   PIC 9(03).
           05  PROCEXE-EXECUTION-STATUS  PIC X(12).
               88  PROCEXE-READY                   VALUE 'READY'.
               88  PROCEXE-IN-PROGRESS              VALUE 'IN_PROGRESS'.
               88  PROCEXE-COMPLETED                VALUE 'COMPLETED'.
               88  PROCEXE-STOPPED                  VALUE 'STOPPED'.
           05  PROCEXE-PRODUCTION-ID     PIC 9(09).
           05  PROCEXE-PROCESS-TYPE-ID   PIC 9(09).
           05  PROCEXE-EQUIPMENT-ID      PIC 9(09).
           05  FILLER                    PIC X(10).
