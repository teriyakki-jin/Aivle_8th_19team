      ******************************************************************
      * PRODUCTION RECORD  -- VSAM KSDS                                *
      *                                                                *
      * ONE ROW PER PRODUCTION RUN ON THE LINE.  STATUS IS THE STATE   *
      * MACHINE DRIVEN BY MFGPRD1 (PLANNED/IN_PROGRESS/COMPLETED/      *
      * STOPPED/CANCELLED) AND GATED FOR COMPLETION BY MFGB04A.        *
      ******************************************************************
       01  PRODUCTION-RECORD.
           05  PRODUCTION-KEY.
               10 PRODUCTION-ID         PIC 9(09).
               10 PRODUCTION-ID-R  REDEFINES
                  PRODUCTION-ID         PIC X(09).
           05  PRODUCTION-START-DATE     PIC X(14).
           05  PRODUCTION-END-DATE       PIC X(14).
           05  PRODUCTION-STATUS         PIC X(12).
               88  PRODN-PLANNED                  VALUE 'PLANNED'.
               88  PRODN-IN-PROGRESS               VALUE 'IN_PROGRESS'.
               88  PRODN-COMPLETED                 VALUE 'COMPLETED'.
               88  PRODN-STOPPED                   VALUE 'STOPPED'.
               88  PRODN-CANCELLED                 VALUE 'CANCELLED'.
           05  FILLER                    PIC X(22).
