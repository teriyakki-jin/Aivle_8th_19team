      ******************************************************************
      * PRODUCTION VEHICLE RECORD  -- VSAM KSDS                        *
      *                                                                *
      * ONE ROW PER FINISHED VEHICLE SERIAL NUMBER POSTED BY THE       *
      * MANUFACTURING ORCHESTRATION STEP (MFGB04A) AGAINST A           *
      * PRODUCTION RUN.  SERIAL NUMBER MUST BE UNIQUE PLANT-WIDE.      *
      ******************************************************************
       01  PRODUCTION-VEHICLE-RECORD.
           05  PRODVEH-KEY.
               10 PRODVEH-ID            PIC 9(09).
               10 PRODVEH-ID-R  REDEFINES
                  PRODVEH-ID            PIC X(09).
           05  PRODVEH-SERIAL-NUMBER     PIC X(30).
           05  PRODVEH-COMPLETED-AT      PIC X(14).
           05  PRODVEH-PRODUCTION-KEY.
               10 PRODVEH-PRODUCTION-ID PIC 9(09).
               10 PRODVEH-PRODUCTION-ID-R  REDEFINES
                  PRODVEH-PRODUCTION-ID PIC X(09).
           05  FILLER                    PIC X(15).
